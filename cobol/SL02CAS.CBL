000100******************************************************************
000200* FECHA       : 05/06/1993                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                              *
000400* APLICACION  : PROYECCION PATRIMONIAL (SOLOMON)                  *
000500* PROGRAMA    : SL02CAS                                           *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : LEE UN JUEGO DE PARAMETROS DE COMPRA DE CASA,      *
000800*             : CALCULA EL PRECIO MAXIMO FINANCIABLE POR AFORO,    *
000900*             : LA HIPOTECA, EL COSTO ANUAL DE PROPIEDAD Y EL      *
001000*             : VALOR LOCATIVO (EIGENMIETWERT), Y GENERA LAS       *
001100*             : TRANSACCIONES PROGRAMADAS QUE SL01SIM DEBE APLICAR *
001200*             : PARA REFLEJAR LA COMPRA EN LA PROYECCION.          *
001300* ARCHIVOS    : HOUSE-PARM-FILE=E, HOUSE-OUT-FILE=S, HOUSE-TXN-    *
001400*             : FILE=S                                            *
001500* ACCION (ES) : P=PROYECTA COMPRA DE CASA                          *
001600* INSTALADO   : DD/MM/AAAA                                        *
001700* BPM/RATIONAL: 231191                                            *
001800* NOMBRE      : DIMENSIONAMIENTO DE COMPRA DE CASA                 *
001900* DESCRIPCION : GENERADOR DE TRANSACCIONES DE COMPRA DE CASA       *
002000******************************************************************
002100*  BITACORA DE CAMBIOS
002200*  -------------------
002300*  05/06/1993 PEDR SOL-0000 VERSION ORIGINAL: SOLO CALCULO DE
002400*                            FINANCIAMIENTO (SIN GENERAR TXN-REG).
002500*  14/02/1995 PEDR SOL-0003 SE AGREGA EL CALCULO DE COSTO ANUAL DE
002600*                            PROPIEDAD Y VALOR LOCATIVO (EIGEN-
002700*                            MIETWERT).
002800*  30/11/1998 EEDR SOL-0009 REMEDIACION Y2K: CASP-ANIO-COMPRA Y
002900*                            LOS ANIO-INI/FIN GENERADOS EN TXN-REG
003000*                            SE AMPLIAN A 9(04); SIN IMPACTO EN LA
003100*                            LOGICA DE CALCULO (NO USA EL SIGLO).
003200*  22/08/2024 EEDR SOL-0019 SE AGREGA LA GENERACION DE LAS CINCO
003300*                            TRANSACCIONES PROGRAMADAS (APORTE,
003400*                            CUOTA, COSTO ANUAL, INGRESO LOCATIVO
003500*                            Y CARGO HIPOTECARIO) HACIA HOUSE-TXN-
003600*                            FILE, PARA CONCATENAR ANTES DE TXN-
003700*                            FILE EN LA CORRIDA DE SL01SIM.
003800*  03/09/2024 EEDR SOL-0021 EL AREA DE CREDITO HIPOTECARIO REVISA
003900*                            EL DIMENSIONAMIENTO: SE SUSTITUYE EL
004000*                            CALCULO DE CUOTA/ANUALIDAD A 30 ANIOS
004100*                            POR LA FORMULA OFICIAL DE AFORO
004200*                            (INGRESO ANUAL ENTRE 3 ENTRE 5%; CASA
004300*                            ENTRE 80%).  SE REEMPLAZA LA CUOTA
004400*                            MENSUAL Y EL CARGO HIPOTECARIO POR
004500*                            DOS ASIENTOS UNICOS DE APERTURA
004600*                            (PRINCIPAL DE HIPOTECA Y VALOR DE LA
004700*                            CASA) Y SE CORRIGE EL SIGNO DEL CARGO
004800*                            POR VALOR LOCATIVO A NEGATIVO.
004900*  01/10/2024 EEDR SOL-0034 SE QUITA SIGN IS LEADING SEPARATE DE
005000*                            TODOS LOS CAMPOS NUMERICOS CON SIGNO;
005100*                            AUDITORIA DE ESTANDARES DE PROGRAMACION
005200*                            NO ENCUENTRA ESE USO EN NINGUN OTRO
005300*                            PROGRAMA DEL DEPARTAMENTO. SE AMPLIA EL
005400*                            FILLER DE CADA GRUPO AFECTADO PARA NO
005500*                            MOVER EL ANCHO FIJO DEL REGISTRO.
005600******************************************************************
005700  IDENTIFICATION DIVISION.
005800  PROGRAM-ID. SL02CAS.
005900  AUTHOR. ERICK RAMIREZ.
006000  INSTALLATION. DEPARTAMENTO DE SISTEMAS - BANCA PATRIMONIAL.
006100  DATE-WRITTEN. 05/06/1993.
006200  DATE-COMPILED.
006300  SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.
006400  ENVIRONMENT DIVISION.
006500  CONFIGURATION SECTION.
006600  SPECIAL-NAMES.
006700      C01 IS TOP-OF-FORM.
006800  INPUT-OUTPUT SECTION.
006900  FILE-CONTROL.
007000      SELECT HOUSE-PARM-FILE ASSIGN TO CASPFILE
007100             ORGANIZATION   IS LINE SEQUENTIAL
007200             FILE STATUS    IS FS-CASP
007300                               FSE-CASP.
007400      SELECT HOUSE-OUT-FILE  ASSIGN TO CASRFILE
007500             ORGANIZATION   IS LINE SEQUENTIAL
007600             FILE STATUS    IS FS-CASR
007700                               FSE-CASR.
007800      SELECT HOUSE-TXN-FILE  ASSIGN TO CTXNFILE
007900             ORGANIZATION   IS LINE SEQUENTIAL
008000             FILE STATUS    IS FS-CTXN
008100                               FSE-CTXN.
008200  DATA DIVISION.
008300  FILE SECTION.
008400  FD  HOUSE-PARM-FILE
008500      RECORDING MODE IS F.
008600      COPY SLHPPM.
008700  FD  HOUSE-OUT-FILE
008800      RECORDING MODE IS F.
008900      COPY SLHPOM.
009000  FD  HOUSE-TXN-FILE
009100      RECORDING MODE IS F.
009200      COPY SLTXNM.
009300  WORKING-STORAGE SECTION.
009400  01  WKS-FS-STATUS.
009500      02  FS-CASP                      PIC 9(02) VALUE ZEROES.
009600      02  FSE-CASP.
009700          04  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
009800          04  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
009900          04  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
010000      02  FS-CASR                      PIC 9(02) VALUE ZEROES.
010100      02  FSE-CASR.
010200          04  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
010300          04  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
010400          04  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
010500      02  FS-CTXN                      PIC 9(02) VALUE ZEROES.
010600      02  FSE-CTXN.
010700          04  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
010800          04  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
010900          04  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
011000      02  PROGRAMA                      PIC X(08) VALUE SPACES.
011100      02  ARCHIVO                       PIC X(08) VALUE SPACES.
011200      02  ACCION                        PIC X(10) VALUE SPACES.
011300      02  LLAVE                         PIC X(32) VALUE SPACES.
011400      02  FILLER                        PIC X(04) VALUE SPACES.
011500  77  WKS-FIN-PARM                      PIC 9(01) VALUE ZEROES.
011600      88  FIN-PARM                                VALUE 1.
011700******************************************************************
011800*      F E C H A   D E   C O M P R A  (REDEFINES 1 DE 3)         *
011900******************************************************************
012000  01  WKS-FECHA-COMPRA                  PIC 9(06) VALUE ZEROES.
012100  01  WKS-FECHA-COMPRA-R REDEFINES WKS-FECHA-COMPRA.
012200      02  WKS-ANIO-COMPRA                PIC 9(04).
012300      02  WKS-MES-COMPRA                 PIC 9(02).
012400******************************************************************
012500*     F E C H A   D E   H O R I Z O N T E  (REDEFINES 2 DE 3)    *
012600******************************************************************
012700*        --> FECHA CENTINELA DE "FIN DE HORIZONTE" PARA LAS
012800*            TRANSACCIONES RECURRENTES QUE GENERA ESTE PROGRAMA:
012900*            SL02CAS NO LEE EL ESCENARIO (SLSCNM) Y POR TANTO NO
013000*            CONOCE SU FECHA FINAL, ASI QUE EL CARGO ANUAL Y EL
013100*            VALOR LOCATIVO SE PROGRAMAN HASTA UNA FECHA MUY
013200*            LEJANA - SL01SIM DE TODOS MODOS LOS DEJA DE APLICAR
013300*            AL LLEGAR AL FIN DE LA VENTANA DEL ESCENARIO.
013400  01  WKS-FECHA-HORIZONTE               PIC 9(06) VALUE 999912.
013500  01  WKS-FECHA-HORIZONTE-R REDEFINES WKS-FECHA-HORIZONTE.
013600      02  WKS-ANIO-HORIZONTE             PIC 9(04).
013700      02  WKS-MES-HORIZONTE              PIC 9(02).
013800******************************************************************
013900*  MONTO ANUAL/MENSUAL COMPARTIDO  (REDEFINES 3, VISTA DOBLE DEL  *
014000*  ACUMULADOR DE COSTO ANUAL EXPRESADO TAMBIEN EN CENTAVOS ENTEROS*
014100******************************************************************
014200  01  WKS-COSTO-ANUAL-CMP               PIC S9(13) VALUE ZERO.
014300  01  WKS-COSTO-ANUAL-CMP-R REDEFINES WKS-COSTO-ANUAL-CMP.
014400      02  WKS-COSTO-ANUAL-ENTERO         PIC S9(11).
014500      02  WKS-COSTO-ANUAL-CENTAVOS       PIC S9(02).
014600******************************************************************
014700*              C A M P O S   D E   C A L C U L O                 *
014800******************************************************************
014900  01  WKS-CALCULO.
015000      02  WKS-INGRESO-ANUAL              PIC S9(11)V9(02).
015100      02  WKS-PRECIO-CASA                PIC S9(11)V9(02).
015200      02  WKS-HIPOTECA                   PIC S9(11)V9(02).
015300      02  WKS-CAPITAL-PROPIO             PIC S9(11)V9(02).
015400      02  WKS-COSTO-ANUAL                PIC S9(11)V9(02).
015500      02  WKS-VALOR-LOCATIVO             PIC S9(11)V9(02).
015600      02  FILLER                         PIC X(10) VALUE SPACES.
015700******************************************************************
015800  PROCEDURE DIVISION.
015900******************************************************************
016000*               S E C C I O N    P R I N C I P A L
016100******************************************************************
016200  000-MAIN SECTION.
016300      PERFORM APERTURA-ARCHIVOS
016400      PERFORM LEE-PARAMETRO
016500      PERFORM PROCESA-PARAMETRO UNTIL FIN-PARM
016600      PERFORM CIERRA-ARCHIVOS
016700      STOP RUN.
016800  000-MAIN-E. EXIT.
016900 
017000  APERTURA-ARCHIVOS SECTION.
017100      MOVE 'SL02CAS' TO PROGRAMA
017200      OPEN INPUT  HOUSE-PARM-FILE
017300           OUTPUT HOUSE-OUT-FILE HOUSE-TXN-FILE
017400      IF FS-CASP NOT EQUAL 0
017500         MOVE 'OPEN'      TO ACCION
017600         MOVE SPACES      TO LLAVE
017700         MOVE 'CASPFILE'  TO ARCHIVO
017800         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
017900                               FS-CASP, FSE-CASP
018000         PERFORM CIERRA-ARCHIVOS
018100         MOVE 91          TO RETURN-CODE
018200         DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO CASPFILE <<<'
018300                 UPON CONSOLE
018400         DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
018500                 UPON CONSOLE
018600         STOP RUN
018700      END-IF
018800      IF FS-CASR NOT EQUAL 0
018900         MOVE 'OPEN'      TO ACCION
019000         MOVE SPACES      TO LLAVE
019100         MOVE 'CASRFILE'  TO ARCHIVO
019200         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019300                               FS-CASR, FSE-CASR
019400         PERFORM CIERRA-ARCHIVOS
019500         MOVE 91          TO RETURN-CODE
019600         DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO CASRFILE <<<'
019700                 UPON CONSOLE
019800         DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
019900                 UPON CONSOLE
020000         STOP RUN
020100      END-IF
020200      IF FS-CTXN NOT EQUAL 0
020300         MOVE 'OPEN'      TO ACCION
020400         MOVE SPACES      TO LLAVE
020500         MOVE 'CTXNFILE'  TO ARCHIVO
020600         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020700                               FS-CTXN, FSE-CTXN
020800         PERFORM CIERRA-ARCHIVOS
020900         MOVE 91          TO RETURN-CODE
021000         DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO CTXNFILE <<<'
021100                 UPON CONSOLE
021200         DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
021300                 UPON CONSOLE
021400         STOP RUN
021500      END-IF.
021600  APERTURA-ARCHIVOS-E. EXIT.
021700 
021800  LEE-PARAMETRO SECTION.
021900      READ HOUSE-PARM-FILE INTO CASP-REG
022000        AT END
022100           MOVE 1 TO WKS-FIN-PARM
022200      END-READ.
022300  LEE-PARAMETRO-E. EXIT.
022400 
022500******************************************************************
022600*    C A L C U L O   D E L   F I N A N C I A M I E N T O          *
022700******************************************************************
022800  PROCESA-PARAMETRO SECTION.
022900      PERFORM CALCULA-FINANCIAMIENTO
023000      PERFORM CALCULA-COSTO-ANUAL
023100      PERFORM ESCRIBE-HOUSE-OUT
023200      PERFORM GENERA-TRANSACCIONES-CASA
023300      PERFORM LEE-PARAMETRO.
023400  PROCESA-PARAMETRO-E. EXIT.
023500 
023600*        --> HIPOTECA MAXIMA SOSTENIBLE: EL COSTO ANUAL A UNA TASA
023700*            DE ESTRES DEL 5% NO PUEDE EXCEDER UN TERCIO DEL
023800*            INGRESO ANUAL (SALARIO MENSUAL POR 13 MAS BONO).
023900*            SOL-0021 (EEDR): FORMULA DE AFORO OFICIAL DEL AREA
024000*            DE CREDITO HIPOTECARIO - SUSTITUYE EL CALCULO DE
024100*            CUOTA/ANUALIDAD A 30 ANIOS QUE SE USABA ANTES.
024200  CALCULA-FINANCIAMIENTO SECTION.
024300      MOVE CASP-ANIO-COMPRA TO WKS-ANIO-COMPRA
024400      MOVE CASP-MES-COMPRA  TO WKS-MES-COMPRA
024500      COMPUTE WKS-INGRESO-ANUAL ROUNDED =
024600              (CASP-SALARIO-MENSUAL * 13) + CASP-BONO-ANUAL
024700      COMPUTE WKS-HIPOTECA ROUNDED =
024800              WKS-INGRESO-ANUAL / 3 / 0.05
024900*        --> PRECIO DE CASA: LA HIPOTECA FINANCIA COMO MAXIMO 80%
025000      COMPUTE WKS-PRECIO-CASA ROUNDED = WKS-HIPOTECA / 0.80
025100      IF WKS-PRECIO-CASA > CASP-PRECIO-MAXIMO
025200         MOVE CASP-PRECIO-MAXIMO TO WKS-PRECIO-CASA
025300         COMPUTE WKS-HIPOTECA ROUNDED = WKS-PRECIO-CASA * 0.80
025400      END-IF
025500      COMPUTE WKS-CAPITAL-PROPIO ROUNDED = WKS-PRECIO-CASA * 0.20.
025600  CALCULA-FINANCIAMIENTO-E. EXIT.
025700
025800*        --> COSTO ANUAL DE SOSTENIMIENTO: INTERES SOBRE LA
025900*            HIPOTECA MAS MANTENIMIENTO SOBRE EL PRECIO DE LA
026000*            CASA.  VALOR LOCATIVO (EIGENMIETWERT): 70% DEL
026100*            PRECIO POR 3.5% DE RENTA IMPUTADA POR 25% DE TASA
026200*            MARGINAL DE IMPUESTO SOBRE LA RENTA.
026300  CALCULA-COSTO-ANUAL SECTION.
026400      COMPUTE WKS-COSTO-ANUAL ROUNDED =
026500              (WKS-HIPOTECA * CASP-TASA-INTERES) +
026600              (WKS-PRECIO-CASA * CASP-TASA-MANTENIMIENTO)
026700      COMPUTE WKS-VALOR-LOCATIVO ROUNDED =
026800              WKS-PRECIO-CASA * 0.70 * 0.035 * 0.25
026900*        --> DESGLOSE ENTERO/CENTAVOS DEL COSTO ANUAL PARA LA
027000*            BITACORA DE AUDITORIA DE SPOOL (COSTUMBRE DEL AREA
027100*            DE CONTROL FINANCIERO, VER SOL-0003)
027200      COMPUTE WKS-COSTO-ANUAL-CMP = WKS-COSTO-ANUAL * 100
027300      DISPLAY 'COSTO ANUAL CASA: ' WKS-COSTO-ANUAL-ENTERO
027400              '.' WKS-COSTO-ANUAL-CENTAVOS UPON CONSOLE.
027500  CALCULA-COSTO-ANUAL-E. EXIT.
027600 
027700  ESCRIBE-HOUSE-OUT SECTION.
027800      MOVE WKS-PRECIO-CASA      TO CASR-PRECIO-CASA
027900      MOVE WKS-HIPOTECA         TO CASR-HIPOTECA
028000      MOVE WKS-CAPITAL-PROPIO   TO CASR-CAPITAL-PROPIO
028100      MOVE WKS-COSTO-ANUAL      TO CASR-COSTO-ANUAL
028200      MOVE WKS-VALOR-LOCATIVO   TO CASR-VALOR-LOCATIVO
028300      WRITE CASR-REG
028400      IF FS-CASR NOT = 0
028500         DISPLAY 'ERROR AL ESCRIBIR HOUSE-OUT-FILE, STATUS: ' FS-CASR
028600                 UPON CONSOLE
028700      END-IF.
028800  ESCRIBE-HOUSE-OUT-E. EXIT.
028900 
029000******************************************************************
029100*   G E N E R A C I O N   D E   T R A N S A C C I O N E S         *
029200*   SOL-0021 (EEDR): SE REDUCE A LAS CINCO TRANSACCIONES QUE EL   *
029300*   AREA DE CREDITO HIPOTECARIO PIDIO PARA REFLEJAR LA COMPRA:    *
029400*   1. APORTE UNICO DE CAPITAL PROPIO (EGRESO, CTA INVERSION)     *
029500*   2. PRINCIPAL DE HIPOTECA UNICO (EGRESO, CTA DEUDA)            *
029600*   3. VALOR DE LA CASA UNICO (INGRESO, CTA INMUEBLE)             *
029700*   4. COSTO ANUAL DE SOSTENIMIENTO (EGRESO ANUAL, CTA INVERSION) *
029800*   5. VALOR LOCATIVO IMPUTADO (EGRESO ANUAL, CTA INVERSION)      *
029900******************************************************************
030000  GENERA-TRANSACCIONES-CASA SECTION.
030100      PERFORM GENERA-TXN-APORTE
030200      PERFORM GENERA-TXN-HIPOTECA
030300      PERFORM GENERA-TXN-CASA
030400      PERFORM GENERA-TXN-COSTO-ANUAL
030500      PERFORM GENERA-TXN-LOCATIVO.
030600  GENERA-TRANSACCIONES-CASA-E. EXIT.
030700
030800  GENERA-TXN-APORTE SECTION.
030900      INITIALIZE                   TXN-REG
031000      MOVE 'CASA-APORTE'        TO TXN-ID
031100      MOVE CASP-CTA-INVERSION   TO TXN-ACT-ID
031200      MOVE 'APORTE INICIAL COMPRA DE CASA' TO TXN-NOMBRE
031300      SET TXN-TIPO-UNICA        TO TRUE
031400      COMPUTE TXN-MONTO = WKS-CAPITAL-PROPIO * -1
031500      MOVE WKS-ANIO-COMPRA       TO TXN-ANIO-INI TXN-ANIO-FIN
031600      MOVE WKS-MES-COMPRA        TO TXN-MES-INI  TXN-MES-FIN
031700      MOVE 1                     TO TXN-FRECUENCIA
031800      MOVE SPACES                TO TXN-BANDERA-INTERNA
031900      WRITE TXN-REG
032000      PERFORM VALIDA-ESCRITURA-CTXN.
032100  GENERA-TXN-APORTE-E. EXIT.
032200
032300  GENERA-TXN-HIPOTECA SECTION.
032400      INITIALIZE                   TXN-REG
032500      MOVE 'CASA-HIPOTECA'      TO TXN-ID
032600      MOVE CASP-CTA-DEUDA       TO TXN-ACT-ID
032700      MOVE 'PRINCIPAL DE HIPOTECA DE COMPRA DE CASA' TO TXN-NOMBRE
032800      SET TXN-TIPO-UNICA        TO TRUE
032900      COMPUTE TXN-MONTO = WKS-HIPOTECA * -1
033000      MOVE WKS-ANIO-COMPRA       TO TXN-ANIO-INI TXN-ANIO-FIN
033100      MOVE WKS-MES-COMPRA        TO TXN-MES-INI  TXN-MES-FIN
033200      MOVE 1                     TO TXN-FRECUENCIA
033300      MOVE SPACES                TO TXN-BANDERA-INTERNA
033400      WRITE TXN-REG
033500      PERFORM VALIDA-ESCRITURA-CTXN.
033600  GENERA-TXN-HIPOTECA-E. EXIT.
033700
033800  GENERA-TXN-CASA SECTION.
033900      INITIALIZE                   TXN-REG
034000      MOVE 'CASA-PRECIO'        TO TXN-ID
034100      MOVE CASP-CTA-INMUEBLE    TO TXN-ACT-ID
034200      MOVE 'VALOR DE LA CASA ADQUIRIDA' TO TXN-NOMBRE
034300      SET TXN-TIPO-UNICA        TO TRUE
034400      MOVE WKS-PRECIO-CASA       TO TXN-MONTO
034500      MOVE WKS-ANIO-COMPRA       TO TXN-ANIO-INI TXN-ANIO-FIN
034600      MOVE WKS-MES-COMPRA        TO TXN-MES-INI  TXN-MES-FIN
034700      MOVE 1                     TO TXN-FRECUENCIA
034800      MOVE SPACES                TO TXN-BANDERA-INTERNA
034900      WRITE TXN-REG
035000      PERFORM VALIDA-ESCRITURA-CTXN.
035100  GENERA-TXN-CASA-E. EXIT.
035200
035300  GENERA-TXN-COSTO-ANUAL SECTION.
035400      INITIALIZE                   TXN-REG
035500      MOVE 'CASA-COSTO-ANUAL'   TO TXN-ID
035600      MOVE CASP-CTA-INVERSION   TO TXN-ACT-ID
035700      MOVE 'COSTO ANUAL DE MANTENIMIENTO DE CASA' TO TXN-NOMBRE
035800      SET TXN-TIPO-REGULAR      TO TRUE
035900      COMPUTE TXN-MONTO = WKS-COSTO-ANUAL * -1
036000      MOVE WKS-ANIO-COMPRA       TO TXN-ANIO-INI
036100      MOVE WKS-MES-COMPRA        TO TXN-MES-INI
036200      MOVE WKS-ANIO-HORIZONTE    TO TXN-ANIO-FIN
036300      MOVE WKS-MES-HORIZONTE     TO TXN-MES-FIN
036400      MOVE 012                   TO TXN-FRECUENCIA
036500      MOVE SPACES                TO TXN-BANDERA-INTERNA
036600      WRITE TXN-REG
036700      PERFORM VALIDA-ESCRITURA-CTXN.
036800  GENERA-TXN-COSTO-ANUAL-E. EXIT.
036900
037000  GENERA-TXN-LOCATIVO SECTION.
037100      INITIALIZE                   TXN-REG
037200      MOVE 'CASA-LOCATIVO'      TO TXN-ID
037300      MOVE CASP-CTA-INVERSION   TO TXN-ACT-ID
037400      MOVE 'CARGO POR VALOR LOCATIVO IMPUTADO (EIGENMIETWERT)'
037500             TO TXN-NOMBRE
037600      SET TXN-TIPO-REGULAR      TO TRUE
037700      COMPUTE TXN-MONTO = WKS-VALOR-LOCATIVO * -1
037800      MOVE WKS-ANIO-COMPRA       TO TXN-ANIO-INI
037900      MOVE WKS-MES-COMPRA        TO TXN-MES-INI
038000      MOVE WKS-ANIO-HORIZONTE    TO TXN-ANIO-FIN
038100      MOVE WKS-MES-HORIZONTE     TO TXN-MES-FIN
038200      MOVE 012                   TO TXN-FRECUENCIA
038300      MOVE SPACES                TO TXN-BANDERA-INTERNA
038400      WRITE TXN-REG
038500      PERFORM VALIDA-ESCRITURA-CTXN.
038600  GENERA-TXN-LOCATIVO-E. EXIT.
038700 
038800  VALIDA-ESCRITURA-CTXN SECTION.
038900      IF FS-CTXN NOT = 0
039000         DISPLAY 'ERROR AL ESCRIBIR HOUSE-TXN-FILE, STATUS: ' FS-CTXN
039100                 UPON CONSOLE
039200      END-IF.
039300  VALIDA-ESCRITURA-CTXN-E. EXIT.
039400 
039500  CIERRA-ARCHIVOS SECTION.
039600      CLOSE HOUSE-PARM-FILE HOUSE-OUT-FILE HOUSE-TXN-FILE.
039700  CIERRA-ARCHIVOS-E. EXIT.
