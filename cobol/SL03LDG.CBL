000100******************************************************************
000200* FECHA       : 28/04/1994                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                              *
000400* APLICACION  : PROYECCION PATRIMONIAL (SOLOMON) - MODULO LEGADO  *
000500* PROGRAMA    : SL03LDG                                           *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : LEE EL MAESTRO DE ACTIVOS Y GENERA, POR CADA UNO, *
000800*             : UN ASIENTO INICIAL Y LOS ASIENTOS DE INGRESO       *
000900*             : PERIODICO QUE LE CORRESPONDAN DENTRO DE LA         *
001000*             : VENTANA DE ANALISIS, EN LA BITACORA PLANA QUE      *
001100*             : ALGUNAS HOJAS DE ANALISIS TODAVIA CONSUMEN.        *
001200* ARCHIVOS    : ASSET-FILE=E, LEDGER-FILE=S                        *
001300* ACCION (ES) : P=PROYECTA ACTIVOS LEGADOS                         *
001400* INSTALADO   : DD/MM/AAAA                                        *
001500* BPM/RATIONAL: 231189                                            *
001600* NOMBRE      : GENERADOR DE BITACORA DE ACTIVOS LEGADOS           *
001700* DESCRIPCION : MODULO DE COMPATIBILIDAD CON HOJAS ANTERIORES      *
001800******************************************************************
001900*  BITACORA DE CAMBIOS
002000*  -------------------
002100*  28/04/1994 PEDR SOL-0000 VERSION ORIGINAL: SOLO EL ASIENTO
002200*                            INICIAL DE CADA ACTIVO.
002300*  11/10/1996 PEDR SOL-0006 SE AGREGA EL INGRESO PERIODICO POR
002400*                            MONTO FIJO CON INDEXACION ANUAL.
002500*  30/11/1998 EEDR SOL-0010 REMEDIACION Y2K: ACM-ANIO-COMPRA Y
002600*                            ACM-ANIO-ING-INI/FIN SE AMPLIAN A
002700*                            9(04) EN EL COPY; SE REVISA EL PASO
002800*                            DE MES A MES DE ESTE PROGRAMA - USA
002900*                            SOLO ARITMETICA DE ANIO/MES, NO
003000*                            DEPENDE DEL SIGLO.
003100*  02/03/2003 EEDR SOL-0013 SE AGREGA EL INGRESO POR RENDIMIENTO
003200*                            SOBRE EL VALOR DEL ACTIVO CUANDO NO
003300*                            SE INFORMA UN MONTO FIJO.
003400*  28/04/2024 PEDR SOL-0016 SE ACTUALIZA LA VENTANA DE ANALISIS
003500*                            PARA QUE SEA UN PARAMETRO DE CORRIDA
003600*                            (WKS-ANIO/MES-VENTANA-INI/FIN) EN
003700*                            LUGAR DE ESTAR FIJA EN EL PROGRAMA.
003800*  19/09/2024 EEDR SOL-0031 SE CORRIGE EL INGRESO POR RENDIMIENTO:
003900*                            SE APLICA LA TASA MENSUAL EQUIVALENTE
004000*                            DIRECTAMENTE SOBRE EL VALOR DEL
004100*                            ACTIVO EN CADA OCURRENCIA; ANTES SE
004200*                            PRORRATEABA LA TASA ANUAL POR EL PASO
004300*                            DE MESES Y SOBREESTIMABA EL INGRESO
004400*                            EN FRECUENCIAS MAYORES A MENSUAL.
004500*  03/10/2024 EEDR SOL-0033 EL AREA DE CONTROL FINANCIERO REPORTO
004600*                            QUE LA BITACORA SALIA AGRUPADA POR
004700*                            ACTIVO (TODO EL ASIENTO INICIAL Y
004800*                            TODOS SUS INGRESOS ANTES DE PASAR AL
004900*                            SIGUIENTE ACTIVO) EN LUGAR DE SALIR
005000*                            EN ORDEN CRONOLOGICO, QUE ES COMO LA
005100*                            CONSUME EL AREA DE CONSOLIDACION. SE
005200*                            REESCRIBE EN DOS PASADAS: (1) SE LEEN
005300*                            TODOS LOS ACTIVOS, SE ESCRIBE DE UNA
005400*                            VEZ LA POSTURA INICIAL DE CADA UNO Y
005500*                            LOS QUE TIENEN INGRESO PERIODICO SE
005600*                            CARGAN A UNA TABLA EN MEMORIA; (2) SE
005700*                            CAMINA UN SOLO CALENDARIO MES A MES,
005800*                            DESDE LA FECHA DE COMPRA MAS TEMPRANA
005900*                            HASTA EL FIN DE LA VENTANA, PROBANDO
006000*                            EN CADA MES A TODOS LOS ACTIVOS DE LA
006100*                            TABLA.
006200*  01/10/2024 EEDR SOL-0034 SE QUITA SIGN IS LEADING SEPARATE DE
006300*                            TODOS LOS CAMPOS NUMERICOS CON SIGNO;
006400*                            AUDITORIA DE ESTANDARES DE PROGRAMACION
006500*                            NO ENCUENTRA ESE USO EN NINGUN OTRO
006600*                            PROGRAMA DEL DEPARTAMENTO. SE AMPLIA EL
006700*                            FILLER DE CADA GRUPO/COPY AFECTADO PARA
006800*                            NO MOVER EL ANCHO FIJO DEL REGISTRO. DE
006900*                            PASO SE ACLARA EL COMENTARIO DE
007000*                            DETERMINA-PASO-MESES, QUE CITABA UN
007100*                            "MANUAL" INEXISTENTE.
007200******************************************************************
007300  IDENTIFICATION DIVISION.
007400  PROGRAM-ID. SL03LDG.
007500  AUTHOR. ERICK RAMIREZ.
007600  INSTALLATION. DEPARTAMENTO DE SISTEMAS - BANCA PATRIMONIAL.
007700  DATE-WRITTEN. 28/04/1994.
007800  DATE-COMPILED.
007900  SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.
008000  ENVIRONMENT DIVISION.
008100  CONFIGURATION SECTION.
008200  SPECIAL-NAMES.
008300      C01 IS TOP-OF-FORM.
008400  INPUT-OUTPUT SECTION.
008500  FILE-CONTROL.
008600      SELECT ASSET-FILE  ASSIGN TO ACMFILE
008700             ORGANIZATION   IS LINE SEQUENTIAL
008800             FILE STATUS    IS FS-ACM
008900                               FSE-ACM.
009000      SELECT LEDGER-FILE ASSIGN TO LIBFILE
009100             ORGANIZATION   IS LINE SEQUENTIAL
009200             FILE STATUS    IS FS-LIB
009300                               FSE-LIB.
009400  DATA DIVISION.
009500  FILE SECTION.
009600  FD  ASSET-FILE
009700      RECORDING MODE IS F.
009800      COPY SLAMTM.
009900  FD  LEDGER-FILE
010000      RECORDING MODE IS F.
010100      COPY SLLGRH.
010200  WORKING-STORAGE SECTION.
010300  01  WKS-FS-STATUS.
010400      02  FS-ACM                       PIC 9(02) VALUE ZEROES.
010500      02  FSE-ACM.
010600          04  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
010700          04  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
010800          04  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
010900      02  FS-LIB                       PIC 9(02) VALUE ZEROES.
011000      02  FSE-LIB.
011100          04  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
011200          04  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
011300          04  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
011400      02  PROGRAMA                      PIC X(08) VALUE SPACES.
011500      02  ARCHIVO                       PIC X(08) VALUE SPACES.
011600      02  ACCION                        PIC X(10) VALUE SPACES.
011700      02  LLAVE                         PIC X(32) VALUE SPACES.
011800      02  FILLER                        PIC X(04) VALUE SPACES.
011900  01  WKS-FLAGS.
012000      02  WKS-FIN-ACTIVOS                PIC 9(01) VALUE ZEROES.
012100          88  FIN-ACTIVOS                          VALUE 1.
012200      02  WKS-INGRESO-APLICABLE          PIC 9(01) VALUE ZEROES.
012300          88  INGRESO-ES-APLICABLE                 VALUE 1.
012400      02  FILLER                        PIC X(02) VALUE SPACES.
012500******************************************************************
012600*      P A R A M E T R O   D E   V E N T A N A  (SYSIN)          *
012700******************************************************************
012800  01  WKS-VENTANA.
012900      02  WKS-VENTANA-INI               PIC 9(06).
013000      02  WKS-VENTANA-INI-R REDEFINES WKS-VENTANA-INI.
013100          03  WKS-ANIO-VENTANA-INI      PIC 9(04).
013200          03  WKS-MES-VENTANA-INI       PIC 9(02).
013300      02  WKS-VENTANA-FIN               PIC 9(06).
013400      02  WKS-VENTANA-FIN-R REDEFINES WKS-VENTANA-FIN.
013500          03  WKS-ANIO-VENTANA-FIN      PIC 9(04).
013600          03  WKS-MES-VENTANA-FIN       PIC 9(02).
013700      02  FILLER                        PIC X(04) VALUE SPACES.
013800******************************************************************
013900*      F E C H A   D E   I N G R E S O   E N   C U R S O          *
014000*      (SOL-0033: AHORA ES EL CURSOR GLOBAL DEL CALENDARIO,       *
014100*      COMPARTIDO POR TODOS LOS ACTIVOS DE LA TABLA, NO LA FECHA  *
014200*      PROPIA DE UN SOLO ACTIVO)                                  *
014300******************************************************************
014400  01  WKS-FECHA-ING                     PIC 9(06) VALUE ZEROES.
014500  01  WKS-FECHA-ING-R REDEFINES WKS-FECHA-ING.
014600      02  WKS-ANIO-ING                  PIC 9(04).
014700      02  WKS-MES-ING                   PIC 9(02).
014800******************************************************************
014900*      F E C H A   D E   C O M P R A   M A S   T E M P R A N A    *
015000*      (SOL-0033: PUNTO DE ARRANQUE DE LA CAMINATA GLOBAL)        *
015100******************************************************************
015200  01  WKS-FECHA-MIN-COMPRA              PIC 9(06) VALUE 999912.
015300******************************************************************
015400*    P A S O   D E L   I N G R E S O   ( M E S E S )              *
015500******************************************************************
015600  77  WKS-PASO-MESES                    PIC 9(02) COMP VALUE ZERO.
015700  77  WKS-CONTADOR-ASIENTOS             PIC 9(06) COMP VALUE ZERO.
015800  77  WKS-NUM-ACTIVOS                   PIC 9(03) COMP VALUE ZERO.
015900  77  WKS-FECHA-COMPRA-ACTUAL           PIC 9(06) VALUE ZEROES.
016000******************************************************************
016100*              C A M P O S   D E   C A L C U L O                 *
016200******************************************************************
016300  01  WKS-CALCULO.
016400      02  WKS-TASA-MENSUAL               PIC S9V9(9).
016500      02  WKS-FACTOR-INDEX               PIC S9(03)V9(09).
016600      02  WKS-MONTO-INGRESO              PIC S9(11)V9(02).
016700      02  WKS-PERIODOS-ELAPSED           PIC S9(06) COMP.
016800*        --> COCIENTE/RESIDUO DE LA PRUEBA DE OCURRENCIA, MISMA
016900*            TECNICA DE PRUEBA-APLICABILIDAD-TXN EN SL01SIM
017000      02  WKS-MESES-DESDE-INICIO         PIC S9(06) COMP.
017100      02  WKS-FRECUENCIA-EFECTIVA        PIC 9(03) VALUE ZERO.
017200      02  WKS-PERIODOS-COCIENTE          PIC S9(06) COMP.
017300      02  WKS-PERIODOS-RESIDUO           PIC S9(06) COMP.
017400      02  FILLER                         PIC X(07) VALUE SPACES.
017500******************************************************************
017600*   T A B L A   D E   A C T I V O S   C O N   I N G R E S O       *
017700*   (SOL-0033: SE CARGA EN LA PRIMERA PASADA CON LOS ACTIVOS QUE  *
017800*   TIENEN FLUJO DE INGRESO PERIODICO; LA SEGUNDA PASADA CAMINA   *
017900*   EL CALENDARIO GLOBAL CONTRA ESTA TABLA, NO CONTRA ACM-REG)    *
018000******************************************************************
018100  01  WKS-TABLA-ACTIVOS.
018200      05  TBA-ENTRADA OCCURS 0 TO 200 TIMES
018300                      DEPENDING ON WKS-NUM-ACTIVOS
018400                      INDEXED BY IX-ACT.
018500          10  TBA-NOMBRE                PIC X(30).
018600          10  TBA-VALOR                 PIC S9(11)V9(02).
018700          10  TBA-CTA-ING-DESTINO       PIC X(30).
018800          10  TBA-ANIO-ING-INI          PIC 9(04).
018900          10  TBA-MES-ING-INI           PIC 9(02).
019000          10  TBA-ANIO-ING-FIN          PIC 9(04).
019100          10  TBA-MES-ING-FIN           PIC 9(02).
019200          10  TBA-ING-MONTO-FIJO        PIC S9(09)V9(02).
019300          10  TBA-ING-TASA-INDEX        PIC S9V9(5).
019400          10  TBA-ING-RENDIMIENTO       PIC S9V9(5).
019500          10  TBA-PASO-MESES            PIC 9(02) COMP.
019600          10  FILLER                    PIC X(13).
019700******************************************************************
019800  PROCEDURE DIVISION.
019900******************************************************************
020000*               S E C C I O N    P R I N C I P A L
020100******************************************************************
020200  000-MAIN SECTION.
020300      ACCEPT WKS-VENTANA FROM SYSIN
020400      PERFORM APERTURA-ARCHIVOS
020500      PERFORM LEE-ACTIVO
020600      PERFORM CARGA-ACTIVOS UNTIL FIN-ACTIVOS
020700      IF WKS-NUM-ACTIVOS > 0
020800         MOVE WKS-FECHA-MIN-COMPRA TO WKS-FECHA-ING
020900         PERFORM CAMINA-MESES-GLOBAL
021000                 UNTIL WKS-FECHA-ING > WKS-VENTANA-FIN
021100      END-IF
021200      PERFORM CIERRA-ARCHIVOS
021300      STOP RUN.
021400  000-MAIN-E. EXIT.
021500
021600  APERTURA-ARCHIVOS SECTION.
021700      MOVE 'SL03LDG' TO PROGRAMA
021800      OPEN INPUT  ASSET-FILE
021900           OUTPUT LEDGER-FILE
022000      IF FS-ACM NOT EQUAL 0
022100         MOVE 'OPEN'      TO ACCION
022200         MOVE SPACES      TO LLAVE
022300         MOVE 'ACMFILE'   TO ARCHIVO
022400         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022500                               FS-ACM, FSE-ACM
022600         PERFORM CIERRA-ARCHIVOS
022700         MOVE 91          TO RETURN-CODE
022800         DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO ACMFILE <<<'
022900                 UPON CONSOLE
023000         DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
023100                 UPON CONSOLE
023200         STOP RUN
023300      END-IF
023400      IF FS-LIB NOT EQUAL 0
023500         MOVE 'OPEN'      TO ACCION
023600         MOVE SPACES      TO LLAVE
023700         MOVE 'LIBFILE'   TO ARCHIVO
023800         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023900                               FS-LIB, FSE-LIB
024000         PERFORM CIERRA-ARCHIVOS
024100         MOVE 91          TO RETURN-CODE
024200         DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO LIBFILE <<<'
024300                 UPON CONSOLE
024400         DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
024500                 UPON CONSOLE
024600         STOP RUN
024700      END-IF.
024800  APERTURA-ARCHIVOS-E. EXIT.
024900
025000  LEE-ACTIVO SECTION.
025100      READ ASSET-FILE INTO ACM-REG
025200        AT END
025300           MOVE 1 TO WKS-FIN-ACTIVOS
025400      END-READ.
025500  LEE-ACTIVO-E. EXIT.
025600
025700******************************************************************
025800*  PRIMERA PASADA: POSTURA INICIAL DE CADA ACTIVO Y CARGA A LA    *
025900*  TABLA DE LOS QUE TIENEN INGRESO PERIODICO (SOL-0033)           *
026000******************************************************************
026100  CARGA-ACTIVOS SECTION.
026200      PERFORM ESCRIBE-ASIENTO-INICIAL
026300      COMPUTE WKS-FECHA-COMPRA-ACTUAL =
026400              ACM-ANIO-COMPRA * 100 + ACM-MES-COMPRA
026500      IF WKS-FECHA-COMPRA-ACTUAL < WKS-FECHA-MIN-COMPRA
026600         MOVE WKS-FECHA-COMPRA-ACTUAL TO WKS-FECHA-MIN-COMPRA
026700      END-IF
026800      IF NOT ACM-ING-NINGUNO
026900         PERFORM CARGA-UN-ACTIVO-EN-TABLA
027000      END-IF
027100      PERFORM LEE-ACTIVO.
027200  CARGA-ACTIVOS-E. EXIT.
027300
027400  ESCRIBE-ASIENTO-INICIAL SECTION.
027500      MOVE ACM-ANIO-COMPRA    TO LIB-ANIO
027600      MOVE ACM-MES-COMPRA     TO LIB-MES
027700      MOVE ACM-CTA-ORIGEN     TO LIB-CTA-ORIGEN
027800      MOVE ACM-CTA-DESTINO    TO LIB-CTA-DESTINO
027900      MOVE ACM-VALOR          TO LIB-MONTO
028000      STRING 'INITIAL '  DELIMITED BY SIZE
028100             ACM-NOMBRE  DELIMITED BY SIZE
028200             INTO LIB-DESCRIPCION
028300      WRITE LIB-REG
028400      IF FS-LIB NOT = 0
028500         DISPLAY 'ERROR AL ESCRIBIR LEDGER-FILE, STATUS: ' FS-LIB
028600                 UPON CONSOLE
028700      END-IF
028800      ADD 1 TO WKS-CONTADOR-ASIENTOS.
028900  ESCRIBE-ASIENTO-INICIAL-E. EXIT.
029000
029100*        --> CADA CLASE DE FRECUENCIA CAMINA UN NUMERO FIJO DE
029200*            MESES CALENDARIO POR OCURRENCIA (ASI SE ACORDO CON
029300*            EL AREA DE PLANEACION PATRIMONIAL DESDE LA HOJA
029400*            ORIGINAL; NO SE HA VUELTO A REVISAR ESE SUPUESTO)
029500  DETERMINA-PASO-MESES SECTION.
029600      IF ACM-ING-MENSUAL
029700         MOVE 01 TO WKS-PASO-MESES
029800      END-IF
029900      IF ACM-ING-TRIMESTRAL
030000         MOVE 03 TO WKS-PASO-MESES
030100      END-IF
030200      IF ACM-ING-SEMESTRAL
030300         MOVE 06 TO WKS-PASO-MESES
030400      END-IF
030500      IF ACM-ING-ANUAL
030600         MOVE 12 TO WKS-PASO-MESES
030700      END-IF.
030800  DETERMINA-PASO-MESES-E. EXIT.
030900
031000  CARGA-UN-ACTIVO-EN-TABLA SECTION.
031100      ADD 1 TO WKS-NUM-ACTIVOS
031200      PERFORM DETERMINA-PASO-MESES
031300      MOVE ACM-NOMBRE          TO TBA-NOMBRE          (WKS-NUM-ACTIVOS)
031400      MOVE ACM-VALOR           TO TBA-VALOR           (WKS-NUM-ACTIVOS)
031500      MOVE ACM-CTA-ING-DESTINO TO TBA-CTA-ING-DESTINO (WKS-NUM-ACTIVOS)
031600      MOVE ACM-ANIO-ING-INI    TO TBA-ANIO-ING-INI    (WKS-NUM-ACTIVOS)
031700      MOVE ACM-MES-ING-INI     TO TBA-MES-ING-INI     (WKS-NUM-ACTIVOS)
031800      MOVE ACM-ANIO-ING-FIN    TO TBA-ANIO-ING-FIN    (WKS-NUM-ACTIVOS)
031900      MOVE ACM-MES-ING-FIN     TO TBA-MES-ING-FIN     (WKS-NUM-ACTIVOS)
032000      MOVE ACM-ING-MONTO-FIJO  TO TBA-ING-MONTO-FIJO  (WKS-NUM-ACTIVOS)
032100      MOVE ACM-ING-TASA-INDEX  TO TBA-ING-TASA-INDEX  (WKS-NUM-ACTIVOS)
032200      MOVE ACM-ING-RENDIMIENTO TO TBA-ING-RENDIMIENTO (WKS-NUM-ACTIVOS)
032300      MOVE WKS-PASO-MESES      TO TBA-PASO-MESES      (WKS-NUM-ACTIVOS).
032400  CARGA-UN-ACTIVO-EN-TABLA-E. EXIT.
032500
032600******************************************************************
032700*  SEGUNDA PASADA: UN SOLO CALENDARIO MES A MES, PROBANDO EN CADA *
032800*  MES A TODOS LOS ACTIVOS DE LA TABLA (SOL-0033)                 *
032900******************************************************************
033000  CAMINA-MESES-GLOBAL SECTION.
033100      PERFORM PROCESA-ACTIVO-DEL-MES
033200              VARYING IX-ACT FROM 1 BY 1
033300              UNTIL IX-ACT > WKS-NUM-ACTIVOS
033400      PERFORM AVANZA-FECHA-ING.
033500  CAMINA-MESES-GLOBAL-E. EXIT.
033600
033700  PROCESA-ACTIVO-DEL-MES SECTION.
033800      PERFORM PRUEBA-INGRESO-EN-VENTANA
033900      IF INGRESO-ES-APLICABLE
034000         PERFORM GENERA-INGRESO-PERIODICO
034100      END-IF.
034200  PROCESA-ACTIVO-DEL-MES-E. EXIT.
034300
034400*        --> UN INGRESO SOLO SE ESCRIBE CUANDO CAE DENTRO DE LA
034500*            VENTANA DE CORRIDA Y DENTRO DE LA VENTANA PROPIA DEL
034600*            ACTIVO; TBA-ANIO/MES-ING-FIN EN CERO SIGNIFICA "HASTA
034700*            EL FIN DE LA VENTANA DE CORRIDA" (VER SLAMTM, SOL-0022)
034800  PRUEBA-INGRESO-EN-VENTANA SECTION.
034900      MOVE 0 TO WKS-INGRESO-APLICABLE
035000      IF WKS-FECHA-ING >= WKS-VENTANA-INI
035100         AND WKS-FECHA-ING <= WKS-VENTANA-FIN
035200         AND WKS-FECHA-ING >= TBA-ANIO-ING-INI (IX-ACT) * 100 +
035300                               TBA-MES-ING-INI (IX-ACT)
035400         IF TBA-ANIO-ING-FIN (IX-ACT) = 0
035500            PERFORM PRUEBA-OCURRENCIA-ACTIVO
035600         ELSE
035700            IF WKS-ANIO-ING * 100 + WKS-MES-ING <=
035800               TBA-ANIO-ING-FIN (IX-ACT) * 100 +
035900               TBA-MES-ING-FIN (IX-ACT)
036000               PERFORM PRUEBA-OCURRENCIA-ACTIVO
036100            END-IF
036200         END-IF
036300      END-IF.
036400  PRUEBA-INGRESO-EN-VENTANA-E. EXIT.
036500
036600*        --> DETERMINA SI EL MES EN CURSO CAE EXACTAMENTE SOBRE
036700*            UNA OCURRENCIA DE LA FRECUENCIA PROPIA DEL ACTIVO
036800*            (MISMO COCIENTE/RESIDUO DE PRUEBA-APLICABILIDAD-TXN
036900*            EN SL01SIM, YA QUE LA CAMINATA GLOBAL AVANZA UN MES
037000*            CALENDARIO A LA VEZ SIN IMPORTAR LA FRECUENCIA DE
037100*            CADA ACTIVO - SOL-0033)
037200  PRUEBA-OCURRENCIA-ACTIVO SECTION.
037300      COMPUTE WKS-MESES-DESDE-INICIO =
037400              (WKS-ANIO-ING - TBA-ANIO-ING-INI (IX-ACT)) * 12 +
037500              (WKS-MES-ING  - TBA-MES-ING-INI (IX-ACT))
037600      MOVE TBA-PASO-MESES (IX-ACT) TO WKS-FRECUENCIA-EFECTIVA
037700      COMPUTE WKS-PERIODOS-COCIENTE =
037800              WKS-MESES-DESDE-INICIO / WKS-FRECUENCIA-EFECTIVA
037900      COMPUTE WKS-PERIODOS-RESIDUO =
038000              WKS-MESES-DESDE-INICIO -
038100              (WKS-PERIODOS-COCIENTE * WKS-FRECUENCIA-EFECTIVA)
038200      IF WKS-PERIODOS-RESIDUO = 0
038300         MOVE 1 TO WKS-INGRESO-APLICABLE
038400      END-IF.
038500  PRUEBA-OCURRENCIA-ACTIVO-E. EXIT.
038600
038700*        --> MONTO FIJO CON INDEXACION ANUAL, O RENDIMIENTO ANUAL
038800*            SOBRE EL VALOR DEL ACTIVO CUANDO NO HAY MONTO FIJO
038900  GENERA-INGRESO-PERIODICO SECTION.
039000      COMPUTE WKS-PERIODOS-ELAPSED =
039100              (WKS-ANIO-ING - TBA-ANIO-ING-INI (IX-ACT)) * 12 +
039200              (WKS-MES-ING  - TBA-MES-ING-INI (IX-ACT))
039300      IF TBA-ING-MONTO-FIJO (IX-ACT) NOT = 0
039400         COMPUTE WKS-TASA-MENSUAL ROUNDED =
039500                 ((1 + TBA-ING-TASA-INDEX (IX-ACT)) ** (1 / 12)) - 1
039600         COMPUTE WKS-FACTOR-INDEX ROUNDED =
039700                 (1 + WKS-TASA-MENSUAL) ** WKS-PERIODOS-ELAPSED
039800         COMPUTE WKS-MONTO-INGRESO ROUNDED =
039900                 TBA-ING-MONTO-FIJO (IX-ACT) * WKS-FACTOR-INDEX
040000      ELSE
040100*           --> RENDIMIENTO: TASA MENSUAL EQUIVALENTE DE LA TASA
040200*               ANUAL SOBRE EL VALOR DEL ACTIVO, APLICADA EN CADA
040300*               OCURRENCIA (NO SE PRORRATEA POR EL PASO EN MESES).
040400*               SOL-0031 (EEDR): SE CORRIGE - LA VERSION ANTERIOR
040500*               PRORRATEABA LA TASA ANUAL LINEALMENTE POR EL PASO
040600*               DE MESES, LO QUE SOBREESTIMABA EL INGRESO EN LAS
040700*               FRECUENCIAS MAYORES A MENSUAL.
040800         COMPUTE WKS-TASA-MENSUAL ROUNDED =
040900                 ((1 + TBA-ING-RENDIMIENTO (IX-ACT)) ** (1 / 12)) - 1
041000         COMPUTE WKS-MONTO-INGRESO ROUNDED =
041100                 TBA-VALOR (IX-ACT) * WKS-TASA-MENSUAL
041200      END-IF
041300      MOVE WKS-ANIO-ING              TO LIB-ANIO
041400      MOVE WKS-MES-ING               TO LIB-MES
041500      MOVE TBA-CTA-ING-DESTINO (IX-ACT) TO LIB-CTA-DESTINO
041600      MOVE SPACES                    TO LIB-CTA-ORIGEN
041700      MOVE WKS-MONTO-INGRESO         TO LIB-MONTO
041800      STRING 'INCOME '        DELIMITED BY SIZE
041900             TBA-NOMBRE (IX-ACT) DELIMITED BY SIZE
042000             INTO LIB-DESCRIPCION
042100      WRITE LIB-REG
042200      IF FS-LIB NOT = 0
042300         DISPLAY 'ERROR AL ESCRIBIR LEDGER-FILE, STATUS: ' FS-LIB
042400                 UPON CONSOLE
042500      END-IF
042600      ADD 1 TO WKS-CONTADOR-ASIENTOS.
042700  GENERA-INGRESO-PERIODICO-E. EXIT.
042800
042900*        --> LA CAMINATA GLOBAL AVANZA SIEMPRE UN MES CALENDARIO,
043000*            SIN IMPORTAR LA FRECUENCIA PROPIA DE CADA ACTIVO; LA
043100*            FRECUENCIA SE PRUEBA APARTE EN PRUEBA-OCURRENCIA-
043200*            ACTIVO (SOL-0033)
043300  AVANZA-FECHA-ING SECTION.
043400      ADD 1 TO WKS-MES-ING
043500      PERFORM NORMALIZA-FECHA-ING UNTIL WKS-MES-ING NOT > 12.
043600  AVANZA-FECHA-ING-E. EXIT.
043700
043800  NORMALIZA-FECHA-ING SECTION.
043900      SUBTRACT 12 FROM WKS-MES-ING
044000      ADD 1 TO WKS-ANIO-ING.
044100  NORMALIZA-FECHA-ING-E. EXIT.
044200
044300  CIERRA-ARCHIVOS SECTION.
044400      CLOSE ASSET-FILE LEDGER-FILE.
044500  CIERRA-ARCHIVOS-E. EXIT.
