000100******************************************************************
000200*                 C O P Y   S L A C T M                          *
000300*     LAYOUT DEL REGISTRO DE CUENTA (ACTIVO/PASIVO) - SOLOMON     *
000400*     UNO POR CUENTA DEL ESCENARIO (ACCOUNT-FILE, LINE SEQ.)      *
000500******************************************************************
000600* FECHA       : 03/02/1994                                        *
000700* PROGRAMADOR : ERICK RAMIREZ (PEDR)                               *
000800* APLICACION  : PROYECCION PATRIMONIAL (SOLOMON)                   *
000900* PROGRAMA(S) : SL01SIM                                            *
001000* DESCRIPCION : CUENTA DE ACTIVO (SALDO POSITIVO) O PASIVO         *
001100*               (SALDO NEGATIVO, EJ. HIPOTECA).  EL ORDEN DE       *
001200*               LECTURA DEL ARCHIVO ES EL ORDEN DE PROCESO.        *
001300******************************************************************
001400*  BITACORA DE CAMBIOS
001500*  -------------------
001600* 14/03/1994 PEDR SOL-0000 VERSION ORIGINAL (PRE-SOLOMON) DEL COPY.
001700*  03/02/2024 PEDR SOL-0001 VERSION INICIAL DEL COPY.
001800*  22/06/2024 EEDR SOL-0019 SE ACLARA EN COMENTARIO QUE UN PASIVO
001900*                            SE CARGA CON SALDO INICIAL NEGATIVO,
002000*                            NO CON UN INDICADOR APARTE.
002100******************************************************************
002200    01  ACT-REG.
002300*        --> LLAVE DE CUENTA, ENLAZA CON TXN-ACT-ID Y CON
002400*            TXN-ACT-HIPOTECA-ID EN EL COPY SLTXNM
002500        05  ACT-ID                      PIC X(24).
002600*        --> NOMBRE DE LA CUENTA PARA REPORTES Y BALANCE HISTORY
002700        05  ACT-NOMBRE                  PIC X(30).
002800*        --> TASA DE CRECIMIENTO ANUAL, FRACCION FIRMADA (0.03700
002900*            = 3.7% ANUAL).  PUEDE SER CERO.
003000        05  ACT-TASA-CRECIMIENTO        PIC S9V9(5).
003100*        --> SALDO INICIAL.  NEGATIVO PARA UN PASIVO (HIPOTECA).
003200        05  ACT-SALDO-INICIAL           PIC S9(11)V9(2).
003300*        --> RELLENO PARA COMPLETAR ANCHO FIJO DE 80 POSICIONES
003400        05  FILLER                      PIC X(07).
