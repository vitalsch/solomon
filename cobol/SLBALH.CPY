000100******************************************************************
000200*                 C O P Y   S L B A L H                          *
000300*     LAYOUT DEL HISTORICO DE SALDOS - SOLOMON                    *
000400*     UNO POR CUENTA POR MES SIMULADO (BALANCE-FILE, SALIDA)      *
000500******************************************************************
000600* FECHA       : 03/02/1994                                        *
000700* PROGRAMADOR : ERICK RAMIREZ (PEDR)                               *
000800* APLICACION  : PROYECCION PATRIMONIAL (SOLOMON)                   *
000900* PROGRAMA(S) : SL01SIM                                            *
001000* DESCRIPCION : SALDO DE CIERRE DE UNA CUENTA AL FINAL DE UN MES   *
001100*               SIMULADO, DESPUES DE CRECIMIENTO Y TRANSACCIONES.  *
001200******************************************************************
001300*  BITACORA DE CAMBIOS
001400*  -------------------
001500* 14/03/1994 PEDR SOL-0000 VERSION ORIGINAL (PRE-SOLOMON) DEL COPY.
001600*  03/02/2024 PEDR SOL-0001 VERSION INICIAL DEL COPY.
001700******************************************************************
001800    01  BAL-REG.
001900        05  BAL-ANIO                    PIC 9(04).
002000        05  BAL-MES                     PIC 9(02).
002100        05  BAL-NOMBRE-CTA               PIC X(30).
002200*        --> SALDO DE CIERRE, DESPUES DE CRECIMIENTO, TRANSAC-
002300*            CIONES ESTANDAR E INTERES HIPOTECARIO DEL MES
002400        05  BAL-MONTO                   PIC S9(11)V9(2).
002500*        --> RELLENO PARA COMPLETAR ANCHO FIJO DE 60 POSICIONES
002600        05  FILLER                      PIC X(11).
