000100******************************************************************
000200* FECHA       : 14/03/1991                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                              *
000400* APLICACION  : PROYECCION PATRIMONIAL (SOLOMON)                  *
000500* PROGRAMA    : SL01SIM                                           *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : LEE UN ESCENARIO, SUS CUENTAS Y SUS TRANSACCIONES *
000800*             : PROGRAMADAS, Y SIMULA MES A MES LA VENTANA DEL    *
000900*             : ESCENARIO: CAPITALIZA CADA CUENTA, APLICA LAS     *
001000*             : TRANSACCIONES VIGENTES Y EL INTERES HIPOTECARIO,  *
001100*             : Y ESCRIBE SALDOS, PATRIMONIO NETO Y FLUJO DE CAJA *
001200*             : DE CADA MES MAS UN REPORTE COLUMNAR DE CONTROL.   *
001300* ARCHIVOS    : SCENARIO-FILE=E, ACCOUNT-FILE=E, TXN-FILE=E,      *
001400*             : BALANCE-FILE=S, NETWORTH-FILE=S, CASHFLOW-FILE=S, *
001500*             : CFDETAIL-FILE=S, PRINT-FILE=S                     *
001600* ACCION (ES) : P=PROYECTA                                        *
001700* INSTALADO   : DD/MM/AAAA                                        *
001800* BPM/RATIONAL: 231190                                            *
001900* NOMBRE      : MOTOR DE SIMULACION Y CONDUCTOR DE CORRIDA        *
002000* DESCRIPCION : PROYECCION MENSUAL DE PATRIMONIO                  *
002100******************************************************************
002200*  BITACORA DE CAMBIOS
002300*  -------------------
002400*  14/03/1991 PEDR SOL-0000 VERSION ORIGINAL: CAPITALIZACION MEN-
002500*                            SUAL SIMPLE (SOLO CUENTAS, SIN TRAN-
002600*                            SACCIONES PROGRAMADAS).
002700*  02/09/1992 PEDR SOL-0002 SE AGREGAN TRANSACCIONES UNICAS (O) Y
002800*                            REGULARES (R) LEIDAS DE TXN-FILE.
002900*  21/01/1994 EEDR SOL-0004 SE AGREGA EL RESUMEN DE FLUJO DE CAJA
003000*                            (CASHFLOW-FILE) Y SU DETALLE POR
003100*                            PARTIDA (CFDETAIL-FILE).
003200*  30/11/1998 PEDR SOL-0008 REMEDIACION Y2K: SCN-ANIO-INI/FIN Y
003300*                            TXN-ANIO-INI/FIN SE AMPLIAN DE 9(02)
003400*                            A 9(04) EN LOS COPY; SE REVISAN TODAS
003500*                            LAS COMPARACIONES DE FECHA DE ESTE
003600*                            PROGRAMA - NINGUNA DEPENDIA DEL SIGLO.
003700*  19/07/2001 EEDR SOL-0011 SE AGREGA EL INTERES HIPOTECARIO
003800*                            (TRANSACCIONES CLASE M), CALCULADO
003900*                            SOBRE EL SALDO DE LA CUENTA HIPOTECA-
004000*                            RIA DESPUES DE CRECIMIENTO Y DE LAS
004100*                            TRANSACCIONES ESTANDAR DEL MES.
004200*  17/05/2024 EEDR SOL-0014 SE AGREGA LA BANDERA DE TRANSACCION
004300*                            INTERNA (TRASPASOS ENTRE CUENTAS
004400*                            PROPIAS): SE APLICA AL SALDO PERO SE
004500*                            EXCLUYE DEL RESUMEN DE INGRESO/EGRESO.
004600*  09/09/2024 EEDR SOL-0027 SE AGREGA EL REPORTE COLUMNAR CON
004700*                            CORTE DE CONTROL POR ANIO Y TOTALES
004800*                            GENERALES AL FINAL DE LA CORRIDA.
004900*  20/09/2024 EEDR SOL-0032 SE ACLARA EN INDEXA-MONTO-TXN QUE EL
005000*                            COCIENTE ENTERO DE PERIODOS NO SE
005100*                            "CORRIGE" A UN FACTOR ANUAL COMPLETO;
005200*                            ASI QUEDO CONFIRMADO CON EL AREA DE
005300*                            CONTROL FINANCIERO PARA TRANSACCIONES
005400*                            ANUALES INDEXADAS (FRECUENCIA 12).
005500*  01/10/2024 EEDR SOL-0034 SE QUITA SIGN IS LEADING SEPARATE DE
005600*                            TODOS LOS CAMPOS NUMERICOS CON SIGNO;
005700*                            AUDITORIA DE ESTANDARES DE PROGRAMACION
005800*                            NO ENCUENTRA ESE USO EN NINGUN OTRO
005900*                            PROGRAMA DEL DEPARTAMENTO. SE AMPLIA EL
006000*                            FILLER DE CADA GRUPO AFECTADO PARA NO
006100*                            MOVER EL ANCHO FIJO DEL REGISTRO.
006200*  04/10/2024 EEDR SOL-0035 EL AREA DE CONSOLIDACION REPORTO QUE
006300*                            CFDETAIL-FILE SALIA CON LAS PARTIDAS DE
006400*                            INGRESO Y EGRESO MEZCLADAS EN EL ORDEN
006500*                            DE CARGA DE TXN-FILE EN LUGAR DE POR
006600*                            CUENTA Y AGRUPADAS INGRESO-LUEGO-EGRESO,
006700*                            COMO DOCUMENTA EL COPY SLCFDH. SE
006800*                            REESCRIBE APLICA-TXN-ESTANDAR EN DOS
006900*                            PARRAFOS CONDUCTORES (INGRESOS, EGRESOS)
007000*                            QUE CAMINAN LA TABLA DE CUENTAS POR
007100*                            FUERA Y LA DE TRANSACCIONES POR DENTRO.
007200******************************************************************
007300  IDENTIFICATION DIVISION.
007400  PROGRAM-ID. SL01SIM.
007500  AUTHOR. ERICK RAMIREZ.
007600  INSTALLATION. DEPARTAMENTO DE SISTEMAS - BANCA PATRIMONIAL.
007700  DATE-WRITTEN. 14/03/1991.
007800  DATE-COMPILED.
007900  SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.
008000  ENVIRONMENT DIVISION.
008100  CONFIGURATION SECTION.
008200  SPECIAL-NAMES.
008300      C01 IS TOP-OF-FORM.
008400  INPUT-OUTPUT SECTION.
008500  FILE-CONTROL.
008600******************************************************************
008700*              A R C H I V O S   D E   E N T R A D A
008800******************************************************************
008900      SELECT SCENARIO-FILE ASSIGN TO SCNFILE
009000             ORGANIZATION   IS LINE SEQUENTIAL
009100             FILE STATUS    IS FS-SCN
009200                               FSE-SCN.
009300      SELECT ACCOUNT-FILE  ASSIGN TO ACTFILE
009400             ORGANIZATION   IS LINE SEQUENTIAL
009500             FILE STATUS    IS FS-ACT
009600                               FSE-ACT.
009700      SELECT TXN-FILE      ASSIGN TO TXNFILE
009800             ORGANIZATION   IS LINE SEQUENTIAL
009900             FILE STATUS    IS FS-TXN
010000                               FSE-TXN.
010100******************************************************************
010200*              A R C H I V O S   D E   S A L I D A
010300******************************************************************
010400      SELECT BALANCE-FILE  ASSIGN TO BALFILE
010500             ORGANIZATION   IS LINE SEQUENTIAL
010600             FILE STATUS    IS FS-BAL
010700                               FSE-BAL.
010800      SELECT NETWORTH-FILE ASSIGN TO NWTFILE
010900             ORGANIZATION   IS LINE SEQUENTIAL
011000             FILE STATUS    IS FS-PNT
011100                               FSE-PNT.
011200      SELECT CASHFLOW-FILE ASSIGN TO FLUFILE
011300             ORGANIZATION   IS LINE SEQUENTIAL
011400             FILE STATUS    IS FS-FLU
011500                               FSE-FLU.
011600      SELECT CFDETAIL-FILE ASSIGN TO FLDFILE
011700             ORGANIZATION   IS LINE SEQUENTIAL
011800             FILE STATUS    IS FS-FLD
011900                               FSE-FLD.
012000      SELECT PRINT-FILE    ASSIGN TO IMPFILE
012100             ORGANIZATION   IS LINE SEQUENTIAL
012200             FILE STATUS    IS FS-IMP
012300                               FSE-IMP.
012400  DATA DIVISION.
012500  FILE SECTION.
012600  FD  SCENARIO-FILE
012700      RECORDING MODE IS F.
012800      COPY SLSCNM.
012900  FD  ACCOUNT-FILE
013000      RECORDING MODE IS F.
013100      COPY SLACTM.
013200  FD  TXN-FILE
013300      RECORDING MODE IS F.
013400      COPY SLTXNM.
013500  FD  BALANCE-FILE
013600      RECORDING MODE IS F.
013700      COPY SLBALH.
013800  FD  NETWORTH-FILE
013900      RECORDING MODE IS F.
014000      COPY SLNWTH.
014100  FD  CASHFLOW-FILE
014200      RECORDING MODE IS F.
014300      COPY SLCFSH.
014400  FD  CFDETAIL-FILE
014500      RECORDING MODE IS F.
014600      COPY SLCFDH.
014700  FD  PRINT-FILE
014800      RECORDING MODE IS F.
014900  01  LINEA-REPORTE                     PIC X(132).
015000  WORKING-STORAGE SECTION.
015100******************************************************************
015200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
015300******************************************************************
015400  01  WKS-FS-STATUS.
015500      02  FS-SCN                       PIC 9(02) VALUE ZEROES.
015600      02  FSE-SCN.
015700          04  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
015800          04  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
015900          04  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
016000      02  FS-ACT                       PIC 9(02) VALUE ZEROES.
016100      02  FSE-ACT.
016200          04  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
016300          04  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
016400          04  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
016500      02  FS-TXN                       PIC 9(02) VALUE ZEROES.
016600      02  FSE-TXN.
016700          04  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
016800          04  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
016900          04  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
017000      02  FS-BAL                       PIC 9(02) VALUE ZEROES.
017100      02  FSE-BAL.
017200          04  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
017300          04  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
017400          04  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
017500      02  FS-PNT                       PIC 9(02) VALUE ZEROES.
017600      02  FSE-PNT.
017700          04  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
017800          04  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
017900          04  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
018000      02  FS-FLU                       PIC 9(02) VALUE ZEROES.
018100      02  FSE-FLU.
018200          04  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
018300          04  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
018400          04  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
018500      02  FS-FLD                       PIC 9(02) VALUE ZEROES.
018600      02  FSE-FLD.
018700          04  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
018800          04  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
018900          04  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
019000      02  FS-IMP                       PIC 9(02) VALUE ZEROES.
019100      02  FSE-IMP.
019200          04  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
019300          04  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
019400          04  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
019500*      VARIABLES RUTINA DE FSE
019600      02  PROGRAMA                      PIC X(08) VALUE SPACES.
019700      02  ARCHIVO                       PIC X(08) VALUE SPACES.
019800      02  ACCION                        PIC X(10) VALUE SPACES.
019900      02  LLAVE                         PIC X(32) VALUE SPACES.
020000      02  FILLER                        PIC X(04) VALUE SPACES.
020100******************************************************************
020200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
020300******************************************************************
020400  01  WKS-FLAGS.
020500      02  WKS-FIN-CUENTAS               PIC 9(01) VALUE ZEROES.
020600          88  FIN-CUENTAS                         VALUE 1.
020700      02  WKS-FIN-TXN                   PIC 9(01) VALUE ZEROES.
020800          88  FIN-TXN                             VALUE 1.
020900      02  WKS-ESCENARIO-VACIO           PIC 9(01) VALUE ZEROES.
021000          88  ESCENARIO-SIN-CUENTAS                VALUE 1.
021100      02  FILLER                        PIC X(01) VALUE SPACE.
021200  77  WKS-CTA-ID-BUSCADA           PIC X(24) VALUE SPACES.
021300  77  IX-CTA                        PIC 9(04) COMP VALUE ZERO.
021400  77  IX-TXN                        PIC 9(04) COMP VALUE ZERO.
021500  77  IX-HIP                        PIC 9(04) COMP VALUE ZERO.
021600  01  WKS-CONTADORES.
021700      02  WKS-NUM-CUENTAS               PIC 9(04) COMP VALUE ZERO.
021800      02  WKS-NUM-TXN                   PIC 9(04) COMP VALUE ZERO.
021900      02  WKS-NUM-HIP                   PIC 9(04) COMP VALUE ZERO.
022000      02  WKS-CTA-ENCONTRADA            PIC 9(04) COMP VALUE ZERO.
022100      02  WKS-CTA-HIPO-ENC              PIC 9(04) COMP VALUE ZERO.
022200      02  WKS-MESES-ESCRITOS            PIC 9(06) COMP VALUE ZERO.
022300      02  FILLER                        PIC X(01) VALUE SPACE.
022400******************************************************************
022500*         F E C H A S   D E   L A   C O R R I D A                *
022600*      (MISMO PATRON DE WKS-FECHA/WKS-FECHA-R DE CIERRES1)        *
022700******************************************************************
022800  01  WKS-FECHA-INI                     PIC 9(06) VALUE ZEROES.
022900  01  WKS-FECHA-INI-R REDEFINES WKS-FECHA-INI.
023000      02  WKS-ANIO-INI                  PIC 9(04).
023100      02  WKS-MES-INI                   PIC 9(02).
023200  01  WKS-FECHA-FIN                     PIC 9(06) VALUE ZEROES.
023300  01  WKS-FECHA-FIN-R REDEFINES WKS-FECHA-FIN.
023400      02  WKS-ANIO-FIN                  PIC 9(04).
023500      02  WKS-MES-FIN                   PIC 9(02).
023600  01  WKS-FECHA-SIM                     PIC 9(06) VALUE ZEROES.
023700  01  WKS-FECHA-SIM-R REDEFINES WKS-FECHA-SIM.
023800      02  WKS-ANIO-SIM                  PIC 9(04).
023900      02  WKS-MES-SIM                   PIC 9(02).
024000******************************************************************
024100*              T A B L A   D E   C U E N T A S                   *
024200******************************************************************
024300  01  WKS-TABLA-CUENTAS.
024400      02  WKS-CUENTA OCCURS 200 TIMES INDEXED BY IX-TABLA-CTA.
024500          04  WKS-CTA-ID                PIC X(24).
024600          04  WKS-CTA-NOMBRE            PIC X(30).
024700          04  WKS-CTA-TASA              PIC S9V9(5).
024800          04  WKS-CTA-SALDO             PIC S9(11)V9(6).
024900      04  FILLER                    PIC X(06) VALUE SPACES.
025000******************************************************************
025100*        T A B L A   D E   T R A N S A C C I O N E S             *
025200*      (CLASES O Y R - VER TABLA DE HIPOTECAS PARA CLASE M)       *
025300******************************************************************
025400  01  WKS-TABLA-TXN.
025500      02  WKS-TXN OCCURS 500 TIMES.
025600          04  WKS-TXN-IX-CTA            PIC 9(04) COMP.
025700          04  WKS-TXN-NOMBRE            PIC X(30).
025800          04  WKS-TXN-MONTO             PIC S9(11)V9(2).
025900          04  WKS-TXN-ANIO-INI          PIC 9(04).
026000          04  WKS-TXN-MES-INI           PIC 9(02).
026100          04  WKS-TXN-ANIO-FIN          PIC 9(04).
026200          04  WKS-TXN-MES-FIN           PIC 9(02).
026300          04  WKS-TXN-FRECUENCIA        PIC 9(03).
026400          04  WKS-TXN-TASA-CREC         PIC S9V9(5).
026500          04  WKS-TXN-INTERNA           PIC X(01).
026600              88  WKS-TXN-ES-INTERNA             VALUE 'Y'.
026700          04  FILLER                    PIC X(06) VALUE SPACES.
026800******************************************************************
026900*        T A B L A   D E   I N T E R E S   H I P O T E C A R I O *
027000******************************************************************
027100  01  WKS-TABLA-HIP.
027200      02  WKS-HIP OCCURS 100 TIMES.
027300          04  WKS-HIP-IX-CTA-PAGA       PIC 9(04) COMP.
027400          04  WKS-HIP-IX-CTA-HIPO       PIC 9(04) COMP.
027500          04  WKS-HIP-ANIO-INI          PIC 9(04).
027600          04  WKS-HIP-MES-INI           PIC 9(02).
027700          04  WKS-HIP-ANIO-FIN          PIC 9(04).
027800          04  WKS-HIP-MES-FIN           PIC 9(02).
027900          04  WKS-HIP-FRECUENCIA        PIC 9(03).
028000          04  WKS-HIP-TASA-INTERES      PIC S9V9(5).
028100      04  FILLER                    PIC X(05) VALUE SPACES.
028200******************************************************************
028300*         A C U M U L A D O R E S   D E L   M E S               *
028400******************************************************************
028500  01  WKS-ACUM-MES.
028600      02  WKS-MES-INGRESO               PIC S9(11)V9(2).
028700      02  WKS-MES-EGRESO                PIC S9(11)V9(2).
028800      02  WKS-MES-CRECIMIENTO           PIC S9(11)V9(2).
028900      02  WKS-MES-NETO                  PIC S9(12)V9(2).
029000      02  WKS-MES-PATRIMONIO            PIC S9(12)V9(6).
029100      02  FILLER                   PIC X(09) VALUE SPACES.
029200******************************************************************
029300*     A C U M U L A D O R E S   D E L   A N I O  (REPORTE)       *
029400******************************************************************
029500  01  WKS-ACUM-ANIO.
029600      02  WKS-ANIO-CONTROL              PIC 9(04) VALUE ZEROES.
029700      02  WKS-ANIO-INGRESO              PIC S9(11)V9(2).
029800      02  WKS-ANIO-EGRESO               PIC S9(11)V9(2).
029900      02  WKS-ANIO-CRECIMIENTO          PIC S9(11)V9(2).
030000      02  FILLER                   PIC X(07) VALUE SPACES.
030100******************************************************************
030200*     A C U M U L A D O R E S   G E N E R A L E S (REPORTE)      *
030300******************************************************************
030400  01  WKS-ACUM-TOTAL.
030500      02  WKS-TOTAL-INGRESO             PIC S9(13)V9(2).
030600      02  WKS-TOTAL-EGRESO              PIC S9(13)V9(2).
030700      02  WKS-TOTAL-CRECIMIENTO         PIC S9(13)V9(2).
030800      02  FILLER                   PIC X(07) VALUE SPACES.
030900******************************************************************
031000*        C A M P O S   D E   C A L C U L O   M E N S U A L        *
031100******************************************************************
031200  01  WKS-CALCULO.
031300      02  WKS-TASA-MENSUAL              PIC S9V9(9).
031400      02  WKS-MONTO-CRECIMIENTO         PIC S9(11)V9(6).
031500      02  WKS-MESES-DESDE-INICIO        PIC S9(06) COMP.
031600      02  WKS-PERIODOS-COCIENTE         PIC S9(06) COMP.
031700      02  WKS-PERIODOS-RESIDUO          PIC S9(06) COMP.
031800      02  WKS-FRECUENCIA-EFECTIVA       PIC 9(03) VALUE ZERO.
031900      02  WKS-MONTO-INDEXADO            PIC S9(11)V9(6).
032000      02  WKS-FACTOR-INDEX              PIC S9(03)V9(09).
032100      02  WKS-SALDO-HIPOTECA            PIC S9(11)V9(6).
032200      02  WKS-INTERES-CARGO             PIC S9(11)V9(2).
032300      02  WKS-TXN-APLICADA              PIC 9(01) VALUE ZERO.
032400          88  TXN-ES-APLICABLE                    VALUE 1.
032500      02  FILLER                        PIC X(01) VALUE SPACE.
032600******************************************************************
032700*         L I N E A S   D E L   R E P O R T E   C O L U M N A R  *
032800******************************************************************
032900  01  WKS-LINEA-DETALLE.
033000      02  FILLER                        PIC X(01) VALUE SPACE.
033100      02  LDET-ANIO                     PIC 9(04).
033200      02  FILLER                        PIC X(01) VALUE '/'.
033300      02  LDET-MES                      PIC 9(02).
033400      02  FILLER                        PIC X(03) VALUE SPACES.
033500      02  LDET-CTA-1                    PIC ZZZ,ZZZ,ZZ9.99-.
033600      02  FILLER                        PIC X(02) VALUE SPACES.
033700      02  LDET-CTA-2                    PIC ZZZ,ZZZ,ZZ9.99-.
033800      02  FILLER                        PIC X(02) VALUE SPACES.
033900      02  LDET-CTA-3                    PIC ZZZ,ZZZ,ZZ9.99-.
034000      02  FILLER                        PIC X(02) VALUE SPACES.
034100      02  LDET-CTA-4                    PIC ZZZ,ZZZ,ZZ9.99-.
034200      02  FILLER                        PIC X(02) VALUE SPACES.
034300      02  LDET-PATRIMONIO               PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
034400      02  FILLER                        PIC X(37) VALUE SPACES.
034500  01  WKS-LINEA-ANIO.
034600      02  FILLER                        PIC X(01) VALUE SPACE.
034700      02  FILLER                        PIC X(14) VALUE
034800              'TOTALES ANIO: '.
034900      02  LANI-ANIO                     PIC 9(04).
035000      02  FILLER                        PIC X(12) VALUE
035100              '  INGRESO: '.
035200      02  LANI-INGRESO                  PIC ZZZ,ZZZ,ZZ9.99-.
035300      02  FILLER                        PIC X(11) VALUE
035400              '  EGRESO: '.
035500      02  LANI-EGRESO                   PIC ZZZ,ZZZ,ZZ9.99-.
035600      02  FILLER                        PIC X(15) VALUE
035700              '  CRECIMIENTO: '.
035800      02  LANI-CRECIMIENTO              PIC ZZZ,ZZZ,ZZ9.99-.
035900      02  FILLER                        PIC X(23) VALUE SPACES.
036000  01  WKS-LINEA-TOTAL.
036100      02  FILLER                        PIC X(01) VALUE SPACE.
036200      02  FILLER                        PIC X(20) VALUE
036300              'TOTALES DE CORRIDA: '.
036400      02  FILLER                        PIC X(12) VALUE
036500              '  INGRESO: '.
036600      02  LTOT-INGRESO                  PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
036700      02  FILLER                        PIC X(11) VALUE
036800              '  EGRESO: '.
036900      02  LTOT-EGRESO                   PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
037000      02  FILLER                        PIC X(15) VALUE
037100              '  CRECIMIENTO: '.
037200      02  LTOT-CRECIMIENTO              PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
037300      02  FILLER                        PIC X(10) VALUE
037400              '  NETO: '.
037500      02  LTOT-PATRIMONIO-FINAL         PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
037600      02  FILLER                        PIC X(02) VALUE SPACES.
037700******************************************************************
037800  PROCEDURE DIVISION.
037900******************************************************************
038000*               S E C C I O N    P R I N C I P A L
038100******************************************************************
038200  000-MAIN SECTION.
038300      PERFORM APERTURA-ARCHIVOS
038400      PERFORM CARGA-ESCENARIO
038500      PERFORM CARGA-CUENTAS
038600      IF NOT ESCENARIO-SIN-CUENTAS
038700         PERFORM CARGA-TRANSACCIONES
038800         PERFORM SIMULA-VENTANA
038900         PERFORM IMPRIME-TOTALES-FINALES
039000      END-IF
039100      PERFORM CIERRA-ARCHIVOS
039200      STOP RUN.
039300  000-MAIN-E. EXIT.
039400 
039500  APERTURA-ARCHIVOS SECTION.
039600      MOVE 'SL01SIM' TO PROGRAMA
039700      OPEN INPUT  SCENARIO-FILE ACCOUNT-FILE TXN-FILE
039800           OUTPUT BALANCE-FILE NETWORTH-FILE CASHFLOW-FILE
039900                  CFDETAIL-FILE PRINT-FILE
040000      IF FS-SCN NOT EQUAL 0
040100         MOVE 'OPEN'      TO ACCION
040200         MOVE SPACES      TO LLAVE
040300         MOVE 'SCNFILE'   TO ARCHIVO
040400         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
040500                               FS-SCN, FSE-SCN
040600         PERFORM CIERRA-ARCHIVOS
040700         MOVE 91          TO RETURN-CODE
040800         DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO SCNFILE <<<'
040900                 UPON CONSOLE
041000         DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
041100                 UPON CONSOLE
041200         STOP RUN
041300      END-IF
041400      IF FS-ACT NOT EQUAL 0
041500         MOVE 'OPEN'      TO ACCION
041600         MOVE SPACES      TO LLAVE
041700         MOVE 'ACTFILE'   TO ARCHIVO
041800         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
041900                               FS-ACT, FSE-ACT
042000         PERFORM CIERRA-ARCHIVOS
042100         MOVE 91          TO RETURN-CODE
042200         DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO ACTFILE <<<'
042300                 UPON CONSOLE
042400         DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
042500                 UPON CONSOLE
042600         STOP RUN
042700      END-IF
042800      IF FS-TXN NOT EQUAL 0
042900         MOVE 'OPEN'      TO ACCION
043000         MOVE SPACES      TO LLAVE
043100         MOVE 'TXNFILE'   TO ARCHIVO
043200         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
043300                               FS-TXN, FSE-TXN
043400         PERFORM CIERRA-ARCHIVOS
043500         MOVE 91          TO RETURN-CODE
043600         DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO TXNFILE <<<'
043700                 UPON CONSOLE
043800         DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
043900                 UPON CONSOLE
044000         STOP RUN
044100      END-IF
044200      IF FS-BAL NOT EQUAL 0
044300         MOVE 'OPEN'      TO ACCION
044400         MOVE SPACES      TO LLAVE
044500         MOVE 'BALFILE'   TO ARCHIVO
044600         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
044700                               FS-BAL, FSE-BAL
044800         PERFORM CIERRA-ARCHIVOS
044900         MOVE 91          TO RETURN-CODE
045000         DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO BALFILE <<<'
045100                 UPON CONSOLE
045200         DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
045300                 UPON CONSOLE
045400         STOP RUN
045500      END-IF
045600      IF FS-PNT NOT EQUAL 0
045700         MOVE 'OPEN'      TO ACCION
045800         MOVE SPACES      TO LLAVE
045900         MOVE 'NWTFILE'   TO ARCHIVO
046000         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
046100                               FS-PNT, FSE-PNT
046200         PERFORM CIERRA-ARCHIVOS
046300         MOVE 91          TO RETURN-CODE
046400         DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO NWTFILE <<<'
046500                 UPON CONSOLE
046600         DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
046700                 UPON CONSOLE
046800         STOP RUN
046900      END-IF
047000      IF FS-FLU NOT EQUAL 0
047100         MOVE 'OPEN'      TO ACCION
047200         MOVE SPACES      TO LLAVE
047300         MOVE 'FLUFILE'   TO ARCHIVO
047400         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
047500                               FS-FLU, FSE-FLU
047600         PERFORM CIERRA-ARCHIVOS
047700         MOVE 91          TO RETURN-CODE
047800         DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO FLUFILE <<<'
047900                 UPON CONSOLE
048000         DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
048100                 UPON CONSOLE
048200         STOP RUN
048300      END-IF
048400      IF FS-FLD NOT EQUAL 0
048500         MOVE 'OPEN'      TO ACCION
048600         MOVE SPACES      TO LLAVE
048700         MOVE 'FLDFILE'   TO ARCHIVO
048800         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
048900                               FS-FLD, FSE-FLD
049000         PERFORM CIERRA-ARCHIVOS
049100         MOVE 91          TO RETURN-CODE
049200         DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO FLDFILE <<<'
049300                 UPON CONSOLE
049400         DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
049500                 UPON CONSOLE
049600         STOP RUN
049700      END-IF
049800      IF FS-IMP NOT EQUAL 0
049900         MOVE 'OPEN'      TO ACCION
050000         MOVE SPACES      TO LLAVE
050100         MOVE 'IMPFILE'   TO ARCHIVO
050200         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
050300                               FS-IMP, FSE-IMP
050400         PERFORM CIERRA-ARCHIVOS
050500         MOVE 91          TO RETURN-CODE
050600         DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO IMPFILE <<<'
050700                 UPON CONSOLE
050800         DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
050900                 UPON CONSOLE
051000         STOP RUN
051100      END-IF.
051200  APERTURA-ARCHIVOS-E. EXIT.
051300
051400******************************************************************
051500*              C A R G A   D E   E S C E N A R I O                *
051600******************************************************************
051700  CARGA-ESCENARIO SECTION.
051800      READ SCENARIO-FILE INTO SCN-REG
051900        AT END
052000           DISPLAY 'SCENARIO NOT FOUND' UPON CONSOLE
052100           MOVE 91 TO RETURN-CODE
052200           PERFORM CIERRA-ARCHIVOS
052300           STOP RUN
052400      END-READ
052500      MOVE SCN-ANIO-INI TO WKS-ANIO-INI
052600      MOVE SCN-MES-INI  TO WKS-MES-INI
052700      MOVE SCN-ANIO-FIN TO WKS-ANIO-FIN
052800      MOVE SCN-MES-FIN  TO WKS-MES-FIN.
052900  CARGA-ESCENARIO-E. EXIT.
053000 
053100******************************************************************
053200*              C A R G A   D E   C U E N T A S                    *
053300******************************************************************
053400  CARGA-CUENTAS SECTION.
053500      PERFORM LEE-CUENTA
053600      PERFORM CARGA-UNA-CUENTA UNTIL FIN-CUENTAS
053700      IF WKS-NUM-CUENTAS = 0
053800         MOVE 1 TO WKS-ESCENARIO-VACIO
053900         DISPLAY 'SCENARIO HAS NO ASSETS CONFIGURED.' UPON CONSOLE
054000         MOVE 91 TO RETURN-CODE
054100      END-IF.
054200  CARGA-CUENTAS-E. EXIT.
054300
054400  CARGA-UNA-CUENTA SECTION.
054500      ADD 1 TO WKS-NUM-CUENTAS
054600      MOVE ACT-ID              TO WKS-CTA-ID (WKS-NUM-CUENTAS)
054700      MOVE ACT-NOMBRE          TO WKS-CTA-NOMBRE (WKS-NUM-CUENTAS)
054800      MOVE ACT-TASA-CRECIMIENTO
054900                               TO WKS-CTA-TASA (WKS-NUM-CUENTAS)
055000      MOVE ACT-SALDO-INICIAL   TO WKS-CTA-SALDO (WKS-NUM-CUENTAS)
055100      PERFORM LEE-CUENTA.
055200  CARGA-UNA-CUENTA-E. EXIT.
055300
055400  LEE-CUENTA SECTION.
055500      READ ACCOUNT-FILE INTO ACT-REG
055600        AT END
055700           MOVE 1 TO WKS-FIN-CUENTAS
055800      END-READ.
055900  LEE-CUENTA-E. EXIT.
056000
056100******************************************************************
056200*        C A R G A   D E   T R A N S A C C I O N E S              *
056300******************************************************************
056400  CARGA-TRANSACCIONES SECTION.
056500      PERFORM LEE-TXN
056600      PERFORM CARGA-UNA-TXN UNTIL FIN-TXN.
056700  CARGA-TRANSACCIONES-E. EXIT.
056800
056900  CARGA-UNA-TXN SECTION.
057000      PERFORM CLASIFICA-TXN
057100      PERFORM LEE-TXN.
057200  CARGA-UNA-TXN-E. EXIT.
057300 
057400  LEE-TXN SECTION.
057500      READ TXN-FILE INTO TXN-REG
057600        AT END
057700           MOVE 1 TO WKS-FIN-TXN
057800      END-READ.
057900  LEE-TXN-E. EXIT.
058000 
058100  CLASIFICA-TXN SECTION.
058200*        --> UN TIPO NO RECONOCIDO SE TRATA COMO UNICA (O)
058300      IF NOT TXN-TIPO-REGULAR AND NOT TXN-TIPO-HIPOTECA
058400         SET TXN-TIPO-UNICA TO TRUE
058500      END-IF
058600      IF TXN-TIPO-HIPOTECA
058700         PERFORM AGREGA-TXN-HIPOTECA
058800      ELSE
058900         PERFORM AGREGA-TXN-ESTANDAR
059000      END-IF.
059100  CLASIFICA-TXN-E. EXIT.
059200 
059300  AGREGA-TXN-ESTANDAR SECTION.
059400      PERFORM BUSCA-CUENTA
059500      IF WKS-CTA-ENCONTRADA = 0
059600         DISPLAY 'TXN-FILE, CUENTA NO ENCONTRADA: ' TXN-ACT-ID
059700                 UPON CONSOLE
059800      ELSE
059900         ADD 1 TO WKS-NUM-TXN
060000         MOVE WKS-CTA-ENCONTRADA  TO WKS-TXN-IX-CTA (WKS-NUM-TXN)
060100         MOVE TXN-NOMBRE          TO WKS-TXN-NOMBRE (WKS-NUM-TXN)
060200         MOVE TXN-MONTO           TO WKS-TXN-MONTO (WKS-NUM-TXN)
060300         MOVE TXN-ANIO-INI        TO WKS-TXN-ANIO-INI (WKS-NUM-TXN)
060400         MOVE TXN-MES-INI         TO WKS-TXN-MES-INI (WKS-NUM-TXN)
060500         MOVE TXN-ANIO-FIN        TO WKS-TXN-ANIO-FIN (WKS-NUM-TXN)
060600         MOVE TXN-MES-FIN         TO WKS-TXN-MES-FIN (WKS-NUM-TXN)
060700         MOVE TXN-TASA-CRECIMIENTO
060800                                  TO WKS-TXN-TASA-CREC (WKS-NUM-TXN)
060900         MOVE TXN-BANDERA-INTERNA TO WKS-TXN-INTERNA (WKS-NUM-TXN)
061000         IF TXN-TIPO-UNICA
061100            MOVE 1 TO WKS-TXN-FRECUENCIA (WKS-NUM-TXN)
061200         ELSE
061300            IF TXN-FRECUENCIA = 0
061400               MOVE 1 TO WKS-TXN-FRECUENCIA (WKS-NUM-TXN)
061500            ELSE
061600               MOVE TXN-FRECUENCIA TO WKS-TXN-FRECUENCIA (WKS-NUM-TXN)
061700            END-IF
061800         END-IF
061900      END-IF.
062000  AGREGA-TXN-ESTANDAR-E. EXIT.
062100 
062200  AGREGA-TXN-HIPOTECA SECTION.
062300      MOVE TXN-ACT-ID TO LLAVE
062400      PERFORM BUSCA-CUENTA
062500      MOVE WKS-CTA-ENCONTRADA TO WKS-CTA-HIPO-ENC
062600      MOVE TXN-ACT-HIPOTECA-ID TO LLAVE
062700      MOVE TXN-ACT-HIPOTECA-ID TO WKS-CTA-ID-BUSCADA
062800      PERFORM BUSCA-CUENTA-HIPOTECARIA
062900      IF WKS-CTA-HIPO-ENC = 0 OR WKS-CTA-ENCONTRADA = 0
063000         DISPLAY 'TXN-FILE, HIPOTECA SIN CUENTA VALIDA: ' TXN-ID
063100                 UPON CONSOLE
063200      ELSE
063300         ADD 1 TO WKS-NUM-HIP
063400         MOVE WKS-CTA-HIPO-ENC   TO WKS-HIP-IX-CTA-PAGA (WKS-NUM-HIP)
063500         MOVE WKS-CTA-ENCONTRADA TO WKS-HIP-IX-CTA-HIPO (WKS-NUM-HIP)
063600         MOVE TXN-ANIO-INI       TO WKS-HIP-ANIO-INI (WKS-NUM-HIP)
063700         MOVE TXN-MES-INI        TO WKS-HIP-MES-INI (WKS-NUM-HIP)
063800         MOVE TXN-ANIO-FIN       TO WKS-HIP-ANIO-FIN (WKS-NUM-HIP)
063900         MOVE TXN-MES-FIN        TO WKS-HIP-MES-FIN (WKS-NUM-HIP)
064000         IF TXN-FRECUENCIA = 0
064100            MOVE 1 TO WKS-HIP-FRECUENCIA (WKS-NUM-HIP)
064200         ELSE
064300            MOVE TXN-FRECUENCIA TO WKS-HIP-FRECUENCIA (WKS-NUM-HIP)
064400         END-IF
064500         IF TXN-TASA-INTERES = 0
064600            MOVE TXN-TASA-CRECIMIENTO
064700                         TO WKS-HIP-TASA-INTERES (WKS-NUM-HIP)
064800         ELSE
064900            MOVE TXN-TASA-INTERES
065000                         TO WKS-HIP-TASA-INTERES (WKS-NUM-HIP)
065100         END-IF
065200      END-IF.
065300  AGREGA-TXN-HIPOTECA-E. EXIT.
065400 
065500******************************************************************
065600*        B U S Q U E D A   D E   C U E N T A   E N   T A B L A    *
065700******************************************************************
065800  BUSCA-CUENTA SECTION.
065900      MOVE ZERO TO WKS-CTA-ENCONTRADA
066000      PERFORM COMPARA-CTA-ESTANDAR VARYING IX-CTA FROM 1 BY 1
066100              UNTIL IX-CTA > WKS-NUM-CUENTAS.
066200  BUSCA-CUENTA-E. EXIT.
066300
066400  COMPARA-CTA-ESTANDAR SECTION.
066500      IF WKS-CTA-ID (IX-CTA) = TXN-ACT-ID
066600         MOVE IX-CTA TO WKS-CTA-ENCONTRADA
066700         MOVE WKS-NUM-CUENTAS TO IX-CTA
066800      END-IF.
066900  COMPARA-CTA-ESTANDAR-E. EXIT.
067000
067100  BUSCA-CUENTA-HIPOTECARIA SECTION.
067200      MOVE ZERO TO WKS-CTA-ENCONTRADA
067300      PERFORM COMPARA-CTA-HIPOTECARIA VARYING IX-CTA FROM 1 BY 1
067400              UNTIL IX-CTA > WKS-NUM-CUENTAS.
067500  BUSCA-CUENTA-HIPOTECARIA-E. EXIT.
067600
067700  COMPARA-CTA-HIPOTECARIA SECTION.
067800      IF WKS-CTA-ID (IX-CTA) = WKS-CTA-ID-BUSCADA
067900         MOVE IX-CTA TO WKS-CTA-ENCONTRADA
068000         MOVE WKS-NUM-CUENTAS TO IX-CTA
068100      END-IF.
068200  COMPARA-CTA-HIPOTECARIA-E. EXIT.
068300 
068400******************************************************************
068500*        S I M U L A C I O N   M E S   A   M E S                 *
068600******************************************************************
068700  SIMULA-VENTANA SECTION.
068800      MOVE WKS-FECHA-INI TO WKS-FECHA-SIM
068900      MOVE WKS-ANIO-SIM  TO WKS-ANIO-CONTROL
069000      PERFORM PROCESA-UN-MES
069100         UNTIL WKS-FECHA-SIM > WKS-FECHA-FIN.
069200  SIMULA-VENTANA-E. EXIT.
069300 
069400  PROCESA-UN-MES SECTION.
069500      IF WKS-ANIO-SIM NOT = WKS-ANIO-CONTROL
069600         PERFORM IMPRIME-TOTALES-ANIO
069700         MOVE WKS-ANIO-SIM TO WKS-ANIO-CONTROL
069800      END-IF
069900      MOVE ZERO TO WKS-MES-INGRESO WKS-MES-EGRESO
070000                   WKS-MES-CRECIMIENTO
070100      PERFORM APLICA-CRECIMIENTO
070200              VARYING IX-CTA FROM 1 BY 1
070300              UNTIL IX-CTA > WKS-NUM-CUENTAS
070400*        --> SOL-0035: SE CAMINA CUENTA POR CUENTA (ORDEN DE
070500*            CARGA DEL ESCENARIO) Y, DENTRO DE CADA CUENTA, SUS
070600*            TRANSACCIONES EN EL ORDEN EN QUE VINIERON EN EL
070700*            ARCHIVO DE TRANSACCIONES.  SE HACE EN DOS PASADAS
070800*            (INGRESOS Y LUEGO EGRESOS) PARA QUE EL RENGLON DE
070900*            CFDETAIL RESPETE EL ORDEN DOCUMENTADO EN EL COPY
071000*            SLCFDH: PRIMERO CRECIMIENTO, LUEGO INGRESO, LUEGO
071100*            EGRESO, DENTRO DEL MES.
071200      PERFORM APLICA-TXN-INGRESOS
071300              VARYING IX-CTA FROM 1 BY 1
071400              UNTIL IX-CTA > WKS-NUM-CUENTAS
071500      PERFORM APLICA-TXN-EGRESOS
071600              VARYING IX-CTA FROM 1 BY 1
071700              UNTIL IX-CTA > WKS-NUM-CUENTAS
071800      PERFORM APLICA-TXN-HIPOTECA
071900              VARYING IX-HIP FROM 1 BY 1
072000              UNTIL IX-HIP > WKS-NUM-HIP
072100      PERFORM ESCRIBE-SALIDAS-MES
072200      PERFORM AVANZA-UN-MES.
072300  PROCESA-UN-MES-E. EXIT.
072400 
072500******************************************************************
072600*  4A. CRECIMIENTO MENSUAL DE CADA CUENTA (ANTES DE TRANSACCIONES)*
072700******************************************************************
072800  APLICA-CRECIMIENTO SECTION.
072900*        --> TASA MENSUAL EQUIVALENTE: (1+G)**(1/12) - 1
073000      COMPUTE WKS-TASA-MENSUAL ROUNDED =
073100              ((1 + WKS-CTA-TASA (IX-CTA)) ** (1 / 12)) - 1
073200      COMPUTE WKS-MONTO-CRECIMIENTO ROUNDED =
073300              WKS-CTA-SALDO (IX-CTA) * WKS-TASA-MENSUAL
073400      ADD WKS-MONTO-CRECIMIENTO TO WKS-CTA-SALDO (IX-CTA)
073500      ADD WKS-MONTO-CRECIMIENTO TO WKS-MES-CRECIMIENTO
073600      IF WKS-MONTO-CRECIMIENTO NOT = 0
073700         MOVE WKS-ANIO-SIM        TO FLD-ANIO
073800         MOVE WKS-MES-SIM         TO FLD-MES
073900         SET FLD-ES-CRECIMIENTO   TO TRUE
074000         MOVE WKS-CTA-NOMBRE (IX-CTA) TO FLD-NOMBRE
074100         MOVE SPACES              TO FLD-NOMBRE-CTA
074200         MOVE WKS-MONTO-CRECIMIENTO TO FLD-MONTO
074300         PERFORM ESCRIBE-CFDETAIL
074400      END-IF.
074500  APLICA-CRECIMIENTO-E. EXIT.
074600 
074700******************************************************************
074800*  4B. TRANSACCIONES ESTANDAR (CLASES O Y R)                      *
074900*      SOL-0035 (EEDR): SE DIVIDIO EN DOS PARRAFOS CONDUCTORES
075000*      (INGRESOS Y EGRESOS), CADA UNO CAMINANDO LA TABLA DE
075100*      CUENTAS POR FUERA Y LA TABLA DE TRANSACCIONES POR DENTRO,
075200*      PARA QUE CFDETAIL-FILE SALGA EN EL ORDEN DOCUMENTADO EN
075300*      SLCFDH (CRECIMIENTO, INGRESO, EGRESO) SIN ALTERAR LOS
075400*      SALDOS NI LOS ACUMULADORES DEL MES.
075500******************************************************************
075600  APLICA-TXN-INGRESOS SECTION.
075700      PERFORM APLICA-TXN-INGRESO-UNA
075800              VARYING IX-TXN FROM 1 BY 1
075900              UNTIL IX-TXN > WKS-NUM-TXN.
076000  APLICA-TXN-INGRESOS-E. EXIT.
076100
076200  APLICA-TXN-INGRESO-UNA SECTION.
076300      IF WKS-TXN-IX-CTA (IX-TXN) = IX-CTA
076400         PERFORM PRUEBA-APLICABILIDAD-TXN
076500         IF TXN-ES-APLICABLE
076600            MOVE WKS-TXN-MONTO (IX-TXN) TO WKS-MONTO-INDEXADO
076700            IF WKS-TXN-TASA-CREC (IX-TXN) NOT = 0 OR
076800               WKS-PERIODOS-COCIENTE > 0
076900               PERFORM INDEXA-MONTO-TXN
077000            END-IF
077100            IF WKS-MONTO-INDEXADO >= 0
077200               ADD WKS-MONTO-INDEXADO TO WKS-CTA-SALDO (IX-CTA)
077300               IF WKS-TXN-INTERNA (IX-TXN) NOT = 'Y'
077400                  ADD WKS-MONTO-INDEXADO TO WKS-MES-INGRESO
077500                  MOVE WKS-ANIO-SIM      TO FLD-ANIO
077600                  MOVE WKS-MES-SIM       TO FLD-MES
077700                  SET FLD-ES-INGRESO     TO TRUE
077800                  MOVE WKS-TXN-NOMBRE (IX-TXN) TO FLD-NOMBRE
077900                  MOVE WKS-CTA-NOMBRE (IX-CTA) TO FLD-NOMBRE-CTA
078000                  MOVE WKS-MONTO-INDEXADO TO FLD-MONTO
078100                  PERFORM ESCRIBE-CFDETAIL
078200               END-IF
078300            END-IF
078400         END-IF
078500      END-IF.
078600  APLICA-TXN-INGRESO-UNA-E. EXIT.
078700
078800******************************************************************
078900*  4B (CONT.) TRANSACCIONES ESTANDAR - PASADA DE EGRESOS         *
079000******************************************************************
079100  APLICA-TXN-EGRESOS SECTION.
079200      PERFORM APLICA-TXN-EGRESO-UNA
079300              VARYING IX-TXN FROM 1 BY 1
079400              UNTIL IX-TXN > WKS-NUM-TXN.
079500  APLICA-TXN-EGRESOS-E. EXIT.
079600
079700  APLICA-TXN-EGRESO-UNA SECTION.
079800      IF WKS-TXN-IX-CTA (IX-TXN) = IX-CTA
079900         PERFORM PRUEBA-APLICABILIDAD-TXN
080000         IF TXN-ES-APLICABLE
080100            MOVE WKS-TXN-MONTO (IX-TXN) TO WKS-MONTO-INDEXADO
080200            IF WKS-TXN-TASA-CREC (IX-TXN) NOT = 0 OR
080300               WKS-PERIODOS-COCIENTE > 0
080400               PERFORM INDEXA-MONTO-TXN
080500            END-IF
080600            IF WKS-MONTO-INDEXADO < 0
080700               ADD WKS-MONTO-INDEXADO TO WKS-CTA-SALDO (IX-CTA)
080800               IF WKS-TXN-INTERNA (IX-TXN) NOT = 'Y'
080900                  ADD WKS-MONTO-INDEXADO TO WKS-MES-EGRESO
081000                  MOVE WKS-ANIO-SIM      TO FLD-ANIO
081100                  MOVE WKS-MES-SIM       TO FLD-MES
081200                  SET FLD-ES-EGRESO      TO TRUE
081300                  MOVE WKS-TXN-NOMBRE (IX-TXN) TO FLD-NOMBRE
081400                  MOVE WKS-CTA-NOMBRE (IX-CTA) TO FLD-NOMBRE-CTA
081500                  MOVE WKS-MONTO-INDEXADO TO FLD-MONTO
081600                  PERFORM ESCRIBE-CFDETAIL
081700               END-IF
081800            END-IF
081900         END-IF
082000      END-IF.
082100  APLICA-TXN-EGRESO-UNA-E. EXIT.
082200
082300*        --> PRUEBA COMPARTIDA DE APLICABILIDAD (ESTANDAR E
082400*            HIPOTECARIA USAN LA MISMA VENTANA/FRECUENCIA)
082500  PRUEBA-APLICABILIDAD-TXN SECTION.
082600      MOVE 0 TO WKS-TXN-APLICADA
082700      IF WKS-FECHA-SIM >= WKS-TXN-ANIO-INI (IX-TXN) * 100 +
082800                           WKS-TXN-MES-INI (IX-TXN)
082900         AND
083000         WKS-FECHA-SIM <= WKS-TXN-ANIO-FIN (IX-TXN) * 100 +
083100                           WKS-TXN-MES-FIN (IX-TXN)
083200         COMPUTE WKS-MESES-DESDE-INICIO =
083300                 (WKS-ANIO-SIM - WKS-TXN-ANIO-INI (IX-TXN)) * 12 +
083400                 (WKS-MES-SIM  - WKS-TXN-MES-INI (IX-TXN))
083500         MOVE WKS-TXN-FRECUENCIA (IX-TXN) TO WKS-FRECUENCIA-EFECTIVA
083600         COMPUTE WKS-PERIODOS-COCIENTE =
083700                 WKS-MESES-DESDE-INICIO / WKS-FRECUENCIA-EFECTIVA
083800         COMPUTE WKS-PERIODOS-RESIDUO =
083900                 WKS-MESES-DESDE-INICIO -
084000                 (WKS-PERIODOS-COCIENTE * WKS-FRECUENCIA-EFECTIVA)
084100         IF WKS-PERIODOS-RESIDUO = 0
084200            MOVE 1 TO WKS-TXN-APLICADA
084300         END-IF
084400      END-IF.
084500  PRUEBA-APLICABILIDAD-TXN-E. EXIT.
084600 
084700*        --> INDEXACION: MONTO * (1 + Mt)**PERIODOS-ELAPSED, DONDE
084800*            Mt ES LA TASA MENSUAL EQUIVALENTE DE LA TASA ANUAL DE
084900*            INDEXACION Y PERIODOS-ELAPSED = COCIENTE ENTERO DE
085000*            MESES-DESDE-INICIO / FRECUENCIA.  SOL-0032 (EEDR):
085100*            SE DEJA EL COCIENTE ENTERO TAL CUAL, NO SE "CORRIGE"
085200*            A UN FACTOR ANUAL COMPLETO -- ASI QUEDO CONFIRMADO
085300*            CON EL AREA DE CONTROL FINANCIERO.
085400  INDEXA-MONTO-TXN SECTION.
085500      COMPUTE WKS-TASA-MENSUAL ROUNDED =
085600              ((1 + WKS-TXN-TASA-CREC (IX-TXN)) ** (1 / 12)) - 1
085700      COMPUTE WKS-FACTOR-INDEX ROUNDED =
085800              (1 + WKS-TASA-MENSUAL) ** WKS-PERIODOS-COCIENTE
085900      COMPUTE WKS-MONTO-INDEXADO ROUNDED =
086000              WKS-TXN-MONTO (IX-TXN) * WKS-FACTOR-INDEX.
086100  INDEXA-MONTO-TXN-E. EXIT.
086200 
086300******************************************************************
086400*  4C. INTERES HIPOTECARIO (SIEMPRE AL FINAL DEL MES)             *
086500******************************************************************
086600  APLICA-TXN-HIPOTECA SECTION.
086700      PERFORM PRUEBA-APLICABILIDAD-HIP
086800      IF TXN-ES-APLICABLE
086900         MOVE WKS-HIP-IX-CTA-HIPO (IX-HIP) TO IX-CTA
087000         MOVE WKS-CTA-SALDO (IX-CTA) TO WKS-SALDO-HIPOTECA
087100         IF WKS-SALDO-HIPOTECA < 0
087200            COMPUTE WKS-SALDO-HIPOTECA = WKS-SALDO-HIPOTECA * -1
087300         END-IF
087400         COMPUTE WKS-INTERES-CARGO ROUNDED =
087500                 WKS-SALDO-HIPOTECA *
087600                 WKS-HIP-TASA-INTERES (IX-HIP) *
087700                 WKS-HIP-FRECUENCIA (IX-HIP) / 12
087800         COMPUTE WKS-INTERES-CARGO = WKS-INTERES-CARGO * -1
087900         MOVE WKS-HIP-IX-CTA-PAGA (IX-HIP) TO IX-CTA
088000         ADD WKS-INTERES-CARGO TO WKS-CTA-SALDO (IX-CTA)
088100         ADD WKS-INTERES-CARGO TO WKS-MES-EGRESO
088200         MOVE WKS-ANIO-SIM   TO FLD-ANIO
088300         MOVE WKS-MES-SIM    TO FLD-MES
088400         SET FLD-ES-EGRESO   TO TRUE
088500         MOVE 'INTERES HIPOTECARIO' TO FLD-NOMBRE
088600         MOVE WKS-CTA-NOMBRE (IX-CTA) TO FLD-NOMBRE-CTA
088700         MOVE WKS-INTERES-CARGO TO FLD-MONTO
088800         PERFORM ESCRIBE-CFDETAIL
088900      END-IF.
089000  APLICA-TXN-HIPOTECA-E. EXIT.
089100 
089200  PRUEBA-APLICABILIDAD-HIP SECTION.
089300      MOVE 0 TO WKS-TXN-APLICADA
089400      IF WKS-FECHA-SIM >= WKS-HIP-ANIO-INI (IX-HIP) * 100 +
089500                           WKS-HIP-MES-INI (IX-HIP)
089600         AND
089700         WKS-FECHA-SIM <= WKS-HIP-ANIO-FIN (IX-HIP) * 100 +
089800                           WKS-HIP-MES-FIN (IX-HIP)
089900         COMPUTE WKS-MESES-DESDE-INICIO =
090000                 (WKS-ANIO-SIM - WKS-HIP-ANIO-INI (IX-HIP)) * 12 +
090100                 (WKS-MES-SIM  - WKS-HIP-MES-INI (IX-HIP))
090200         MOVE WKS-HIP-FRECUENCIA (IX-HIP) TO WKS-FRECUENCIA-EFECTIVA
090300         COMPUTE WKS-PERIODOS-COCIENTE =
090400                 WKS-MESES-DESDE-INICIO / WKS-FRECUENCIA-EFECTIVA
090500         COMPUTE WKS-PERIODOS-RESIDUO =
090600                 WKS-MESES-DESDE-INICIO -
090700                 (WKS-PERIODOS-COCIENTE * WKS-FRECUENCIA-EFECTIVA)
090800         IF WKS-PERIODOS-RESIDUO = 0
090900            MOVE 1 TO WKS-TXN-APLICADA
091000         END-IF
091100      END-IF.
091200  PRUEBA-APLICABILIDAD-HIP-E. EXIT.
091300 
091400******************************************************************
091500*  4D. SALIDAS DEL MES: SALDOS, PATRIMONIO NETO Y FLUJO DE CAJA   *
091600******************************************************************
091700  ESCRIBE-SALIDAS-MES SECTION.
091800      MOVE ZERO TO WKS-MES-PATRIMONIO
091900      PERFORM ESCRIBE-BALANCE
092000              VARYING IX-CTA FROM 1 BY 1
092100              UNTIL IX-CTA > WKS-NUM-CUENTAS
092200      PERFORM ESCRIBE-NETWORTH
092300      COMPUTE WKS-MES-NETO =
092400              WKS-MES-INGRESO + WKS-MES-EGRESO + WKS-MES-CRECIMIENTO
092500      PERFORM ESCRIBE-CASHFLOW
092600      ADD WKS-MES-INGRESO     TO WKS-ANIO-INGRESO WKS-TOTAL-INGRESO
092700      ADD WKS-MES-EGRESO      TO WKS-ANIO-EGRESO  WKS-TOTAL-EGRESO
092800      ADD WKS-MES-CRECIMIENTO TO WKS-ANIO-CRECIMIENTO
092900                                  WKS-TOTAL-CRECIMIENTO
093000      ADD 1 TO WKS-MESES-ESCRITOS
093100      PERFORM IMPRIME-LINEA-DETALLE.
093200  ESCRIBE-SALIDAS-MES-E. EXIT.
093300 
093400  ESCRIBE-BALANCE SECTION.
093500      ADD WKS-CTA-SALDO (IX-CTA) TO WKS-MES-PATRIMONIO
093600      MOVE WKS-ANIO-SIM            TO BAL-ANIO
093700      MOVE WKS-MES-SIM             TO BAL-MES
093800      MOVE WKS-CTA-NOMBRE (IX-CTA) TO BAL-NOMBRE-CTA
093900      MOVE WKS-CTA-SALDO (IX-CTA)  TO BAL-MONTO
094000      WRITE BAL-REG
094100      IF FS-BAL NOT = 0
094200         DISPLAY 'ERROR AL ESCRIBIR BALANCE-FILE, STATUS: ' FS-BAL
094300                 UPON CONSOLE
094400      END-IF.
094500  ESCRIBE-BALANCE-E. EXIT.
094600 
094700  ESCRIBE-NETWORTH SECTION.
094800      MOVE WKS-ANIO-SIM       TO PNT-ANIO
094900      MOVE WKS-MES-SIM        TO PNT-MES
095000      MOVE WKS-MES-PATRIMONIO TO PNT-MONTO
095100      WRITE PNT-REG
095200      IF FS-PNT NOT = 0
095300         DISPLAY 'ERROR AL ESCRIBIR NETWORTH-FILE, STATUS: ' FS-PNT
095400                 UPON CONSOLE
095500      END-IF.
095600  ESCRIBE-NETWORTH-E. EXIT.
095700 
095800  ESCRIBE-CASHFLOW SECTION.
095900      MOVE WKS-ANIO-SIM         TO FLU-ANIO
096000      MOVE WKS-MES-SIM          TO FLU-MES
096100      MOVE WKS-MES-INGRESO      TO FLU-INGRESO
096200      MOVE WKS-MES-EGRESO       TO FLU-EGRESO
096300      MOVE WKS-MES-CRECIMIENTO  TO FLU-CRECIMIENTO
096400      MOVE WKS-MES-NETO         TO FLU-NETO
096500      WRITE FLU-REG
096600      IF FS-FLU NOT = 0
096700         DISPLAY 'ERROR AL ESCRIBIR CASHFLOW-FILE, STATUS: ' FS-FLU
096800                 UPON CONSOLE
096900      END-IF.
097000  ESCRIBE-CASHFLOW-E. EXIT.
097100 
097200  ESCRIBE-CFDETAIL SECTION.
097300      WRITE FLD-REG
097400      IF FS-FLD NOT = 0
097500         DISPLAY 'ERROR AL ESCRIBIR CFDETAIL-FILE, STATUS: ' FS-FLD
097600                 UPON CONSOLE
097700      END-IF.
097800  ESCRIBE-CFDETAIL-E. EXIT.
097900 
098000  AVANZA-UN-MES SECTION.
098100      ADD 1 TO WKS-MES-SIM
098200      IF WKS-MES-SIM > 12
098300         MOVE 1 TO WKS-MES-SIM
098400         ADD 1 TO WKS-ANIO-SIM
098500      END-IF.
098600  AVANZA-UN-MES-E. EXIT.
098700 
098800******************************************************************
098900*        R E P O R T E   C O L U M N A R   D E   C O N T R O L    *
099000******************************************************************
099100  IMPRIME-LINEA-DETALLE SECTION.
099200      MOVE WKS-ANIO-SIM       TO LDET-ANIO
099300      MOVE WKS-MES-SIM        TO LDET-MES
099400      MOVE ZERO TO LDET-CTA-1 LDET-CTA-2 LDET-CTA-3 LDET-CTA-4
099500      IF WKS-NUM-CUENTAS >= 1
099600         MOVE WKS-CTA-SALDO (1) TO LDET-CTA-1
099700      END-IF
099800      IF WKS-NUM-CUENTAS >= 2
099900         MOVE WKS-CTA-SALDO (2) TO LDET-CTA-2
100000      END-IF
100100      IF WKS-NUM-CUENTAS >= 3
100200         MOVE WKS-CTA-SALDO (3) TO LDET-CTA-3
100300      END-IF
100400      IF WKS-NUM-CUENTAS >= 4
100500         MOVE WKS-CTA-SALDO (4) TO LDET-CTA-4
100600      END-IF
100700      MOVE WKS-MES-PATRIMONIO TO LDET-PATRIMONIO
100800      WRITE LINEA-REPORTE FROM WKS-LINEA-DETALLE.
100900  IMPRIME-LINEA-DETALLE-E. EXIT.
101000 
101100  IMPRIME-TOTALES-ANIO SECTION.
101200      MOVE WKS-ANIO-CONTROL      TO LANI-ANIO
101300      MOVE WKS-ANIO-INGRESO      TO LANI-INGRESO
101400      MOVE WKS-ANIO-EGRESO       TO LANI-EGRESO
101500      MOVE WKS-ANIO-CRECIMIENTO  TO LANI-CRECIMIENTO
101600      WRITE LINEA-REPORTE FROM WKS-LINEA-ANIO
101700      MOVE ZERO TO WKS-ANIO-INGRESO WKS-ANIO-EGRESO
101800                   WKS-ANIO-CRECIMIENTO.
101900  IMPRIME-TOTALES-ANIO-E. EXIT.
102000 
102100  IMPRIME-TOTALES-FINALES SECTION.
102200      PERFORM IMPRIME-TOTALES-ANIO
102300      MOVE WKS-TOTAL-INGRESO     TO LTOT-INGRESO
102400      MOVE WKS-TOTAL-EGRESO      TO LTOT-EGRESO
102500      MOVE WKS-TOTAL-CRECIMIENTO TO LTOT-CRECIMIENTO
102600      MOVE WKS-MES-PATRIMONIO    TO LTOT-PATRIMONIO-FINAL
102700      WRITE LINEA-REPORTE FROM WKS-LINEA-TOTAL.
102800  IMPRIME-TOTALES-FINALES-E. EXIT.
102900 
103000  CIERRA-ARCHIVOS SECTION.
103100      CLOSE SCENARIO-FILE ACCOUNT-FILE TXN-FILE
103200            BALANCE-FILE  NETWORTH-FILE CASHFLOW-FILE
103300            CFDETAIL-FILE PRINT-FILE.
103400  CIERRA-ARCHIVOS-E. EXIT.
