000100******************************************************************
000200*                 C O P Y   S L H P P M                          *
000300*     LAYOUT DEL PARAMETRO DE COMPRA DE CASA - SOLOMON             *
000400*     UN REGISTRO POR CORRIDA (HOUSE-PARM-FILE, ENTRADA)           *
000500******************************************************************
000600* FECHA       : 14/03/1994                                        *
000700* PROGRAMADOR : ERICK RAMIREZ (PEDR)                               *
000800* APLICACION  : PROYECCION PATRIMONIAL (SOLOMON)                   *
000900* PROGRAMA(S) : SL02CAS                                            *
001000* DESCRIPCION : DATOS DE ENTRADA PARA EL DIMENSIONAMIENTO DE UNA   *
001100*               COMPRA DE CASA (HIPOTECA MAXIMA, PRECIO, CAPITAL   *
001200*               PROPIO, COSTO ANUAL Y VALOR LOCATIVO IMPUTADO).    *
001300*               CASP-CTA-INVERSION, CASP-CTA-DEUDA Y CASP-CTA-     *
001400*               INMUEBLE IDENTIFICAN LAS CUENTAS DEL ESCENARIO     *
001500*               (COPY SLACTM) QUE RECIBEN LAS TRANSACCIONES        *
001600*               DERIVADAS - NO EXISTEN EN EL ORIGEN Y SE AGREGAN   *
001700*               AQUI PORQUE SL01SIM NECESITA UNA LLAVE DE CUENTA   *
001800*               PARA CADA TXN-REG QUE SL02CAS GENERA.              *
001900******************************************************************
002000*  BITACORA DE CAMBIOS
002100*  -------------------
002200* 14/03/1994 PEDR SOL-0000 VERSION ORIGINAL (PRE-SOLOMON) DEL COPY.
002300*  14/03/2024 PEDR SOL-0009 VERSION INICIAL DEL COPY.
002400*  02/04/2024 EEDR SOL-0011 SE AGREGAN LAS TRES LLAVES DE CUENTA
002500*                            (INVERSION/DEUDA/INMUEBLE) - ANTES SE
002600*                            ASUMIAN FIJAS EN EL PROGRAMA Y ESO
002700*                            IMPEDIA CORRER DOS ESCENARIOS DE
002800*                            COMPRA DE CASA EN LA MISMA CARGA.
002900******************************************************************
003000    01  CASP-REG.
003100*        --> SALARIO BRUTO MENSUAL, 12 PAGOS (13O. MES YA INCLUIDO)
003200        05  CASP-SALARIO-MENSUAL        PIC S9(09)V9(02).
003300*        --> BONO BRUTO ANUAL
003400        05  CASP-BONO-ANUAL             PIC S9(09)V9(02).
003500*        --> TOPE DE PRECIO DE CASA
003600        05  CASP-PRECIO-MAXIMO          PIC S9(11)V9(02).
003700*        --> TASA DE INTERES HIPOTECARIO (EJ. 0.02500 = 2.5%)
003800        05  CASP-TASA-INTERES           PIC S9V9(5).
003900*        --> TASA DE MANTENIMIENTO SOBRE EL PRECIO DE LA CASA
004000        05  CASP-TASA-MANTENIMIENTO     PIC S9V9(5).
004100*        --> FECHA DE COMPRA
004200        05  CASP-ANIO-COMPRA            PIC 9(04).
004300        05  CASP-MES-COMPRA             PIC 9(02).
004400*        --> CUENTA DE INVERSION: PAGA EL CAPITAL PROPIO Y LOS
004500*            CARGOS ANUALES RECURRENTES (COSTO Y VALOR LOCATIVO)
004600        05  CASP-CTA-INVERSION          PIC X(24).
004700*        --> CUENTA DE DEUDA: RECIBE EL PRINCIPAL DE LA HIPOTECA
004800        05  CASP-CTA-DEUDA              PIC X(24).
004900*        --> CUENTA DE BIEN RAIZ: RECIBE EL VALOR DE LA CASA
005000        05  CASP-CTA-INMUEBLE           PIC X(24).
005100*        --> RELLENO PARA COMPLETAR ANCHO FIJO DE 140 POSICIONES
005200        05  FILLER                      PIC X(15).
