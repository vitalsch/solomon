000100******************************************************************
000200*                 C O P Y   S L H P O M                          *
000300*     LAYOUT DEL RESULTADO DE COMPRA DE CASA - SOLOMON             *
000400*     UN REGISTRO POR CORRIDA (HOUSE-OUT-FILE, SALIDA)             *
000500******************************************************************
000600* FECHA       : 14/03/1994                                        *
000700* PROGRAMADOR : ERICK RAMIREZ (PEDR)                               *
000800* APLICACION  : PROYECCION PATRIMONIAL (SOLOMON)                   *
000900* PROGRAMA(S) : SL02CAS                                            *
001000* DESCRIPCION : PRECIO DE CASA, HIPOTECA, CAPITAL PROPIO, COSTO    *
001100*               ANUAL Y VALOR LOCATIVO IMPUTADO (EIGENMIETWERT)    *
001200*               DERIVADOS DEL PARAMETRO DE ENTRADA SLHPPM.         *
001300******************************************************************
001400*  BITACORA DE CAMBIOS
001500*  -------------------
001600* 14/03/1994 PEDR SOL-0000 VERSION ORIGINAL (PRE-SOLOMON) DEL COPY.
001700*  14/03/2024 PEDR SOL-0009 VERSION INICIAL DEL COPY.
001800******************************************************************
001900    01  CASR-REG.
002000*        --> PRECIO DE CASA DERIVADO (TOPADO A CASP-PRECIO-MAXIMO)
002100        05  CASR-PRECIO-CASA            PIC S9(11)V9(02).
002200*        --> PRINCIPAL DE LA HIPOTECA
002300        05  CASR-HIPOTECA               PIC S9(11)V9(02).
002400*        --> APORTE DE CAPITAL PROPIO (20% DEL PRECIO)
002500        05  CASR-CAPITAL-PROPIO         PIC S9(11)V9(02).
002600*        --> COSTO ANUAL DE SOSTENIMIENTO (INTERES + MANTENIMIENTO)
002700        05  CASR-COSTO-ANUAL            PIC S9(11)V9(02).
002800*        --> CARGO ANUAL DE VALOR LOCATIVO IMPUTADO (RENTA FICTA)
002900        05  CASR-VALOR-LOCATIVO         PIC S9(11)V9(02).
003000*        --> RELLENO PARA COMPLETAR ANCHO FIJO DE 80 POSICIONES
003100        05  FILLER                      PIC X(15).
