000100******************************************************************
000200*                 C O P Y   S L T X N M                          *
000300*     LAYOUT DEL REGISTRO DE TRANSACCION PROGRAMADA - SOLOMON     *
000400*     UNO O VARIOS POR CUENTA DEL ESCENARIO (TXN-FILE, LINE SEQ.) *
000500******************************************************************
000600* FECHA       : 03/02/1994                                        *
000700* PROGRAMADOR : ERICK RAMIREZ (PEDR)                               *
000800* APLICACION  : PROYECCION PATRIMONIAL (SOLOMON)                   *
000900* PROGRAMA(S) : SL01SIM                                            *
001000* DESCRIPCION : TRANSACCION PROGRAMADA CONTRA UNA CUENTA.  TRES    *
001100*               CLASES: UNICA (O), REGULAR CON INDEXACION (R) Y    *
001200*               INTERES HIPOTECARIO (M).  LAS DE CLASE M SE        *
001300*               DISTINGUEN PORQUE TXN-MONTO VIENE EN CERO Y EL     *
001400*               CARGO SE DERIVA DEL SALDO DE TXN-ACT-HIPOTECA-ID.  *
001500******************************************************************
001600*  BITACORA DE CAMBIOS
001700*  -------------------
001800* 14/03/1994 PEDR SOL-0000 VERSION ORIGINAL (PRE-SOLOMON) DEL COPY.
001900*  03/02/2024 PEDR SOL-0001 VERSION INICIAL DEL COPY.
002000*  17/05/2024 EEDR SOL-0014 SE AGREGA TXN-BANDERA-INTERNA PARA LAS
002100*                            PIERNAS DE TRASPASO ENTRE CUENTAS
002200*                            PROPIAS (NO CUENTAN COMO INGRESO NI
002300*                            EGRESO EN EL RESUMEN DE FLUJO).
002400*  09/09/2024 EEDR SOL-0027 SE AGREGA TXN-ACT-HIPOTECA-ID PARA
002500*                            SEPARAR LA CUENTA QUE PAGA EL INTERES
002600*                            DE LA CUENTA CUYO SALDO LO GENERA.
002700******************************************************************
002800    01  TXN-REG.
002900*        --> LLAVE DE TRANSACCION, SOLO INFORMATIVA
003000        05  TXN-ID                      PIC X(24).
003100*        --> CUENTA A LA QUE SE APLICA EL MONTO; PARA CLASE M ES
003200*            LA CUENTA QUE PAGA EL INTERES
003300        05  TXN-ACT-ID                  PIC X(24).
003400*        --> NOMBRE PARA EL DETALLE DE FLUJO DE CAJA
003500        05  TXN-NOMBRE                  PIC X(30).
003600*        --> CLASE DE TRANSACCION.  SI VIENE UN VALOR NO
003700*            RECONOCIDO SE TRATA COMO UNICA (O) - VER SL01SIM,
003800*            PARRAFO CARGA-TRANSACCIONES.
003900        05  TXN-TIPO                    PIC X(01).
004000            88  TXN-TIPO-UNICA                  VALUE 'O'.
004100            88  TXN-TIPO-REGULAR                VALUE 'R'.
004200            88  TXN-TIPO-HIPOTECA               VALUE 'M'.
004300*        --> MONTO POR OCURRENCIA.  POSITIVO = INGRESO, NEGATIVO
004400*            = EGRESO.  CERO PARA CLASE M (EL MONTO SE CALCULA).
004500        05  TXN-MONTO                   PIC S9(11)V9(2).
004600*        --> PRIMERA (O UNICA) OCURRENCIA
004700        05  TXN-ANIO-INI                PIC 9(04).
004800        05  TXN-MES-INI                 PIC 9(02).
004900*        --> ULTIMA OCURRENCIA ELEGIBLE (CLASES R Y M).  PARA LA
005000*            CLASE O SE ESPERA IGUAL A TXN-ANIO/MES-INI.
005100        05  TXN-ANIO-FIN                PIC 9(04).
005200        05  TXN-MES-FIN                 PIC 9(02).
005300*        --> INTERVALO DE REPETICION EN MESES (CLASES R Y M).
005400*            CERO O AUSENTE EN CLASE M SE TRATA COMO 1 - VER
005500*            PARRAFO CARGA-TRANSACCIONES.
005600        05  TXN-FRECUENCIA              PIC 9(03).
005700*        --> TASA DE INDEXACION ANUAL DEL MONTO (CLASE R)
005800        05  TXN-TASA-CRECIMIENTO        PIC S9V9(5).
005900*        --> TASA DE INTERES ANUAL (CLASE M).  SI VIENE EN CERO
006000*            SE USA TXN-TASA-CRECIMIENTO EN SU LUGAR.
006100        05  TXN-TASA-INTERES            PIC S9V9(5).
006200*        --> 'Y' = TRASPASO INTERNO ENTRE CUENTAS PROPIAS; AFECTA
006300*            SALDOS PERO QUEDA FUERA DEL RESUMEN DE INGRESO/EGRESO
006400        05  TXN-BANDERA-INTERNA         PIC X(01).
006500            88  TXN-ES-INTERNA                  VALUE 'Y'.
006600*        --> SOLO CLASE M: CUENTA CUYO SALDO GENERA EL INTERES
006700        05  TXN-ACT-HIPOTECA-ID         PIC X(24).
006800*        --> RELLENO PARA COMPLETAR ANCHO FIJO DE 150 POSICIONES
006900        05  FILLER                      PIC X(06).
