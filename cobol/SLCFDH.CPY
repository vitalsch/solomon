000100******************************************************************
000200*                 C O P Y   S L C F D H                          *
000300*     LAYOUT DEL DETALLE DE FLUJO DE CAJA - SOLOMON                *
000400*     VARIOS POR MES SIMULADO (CFDETAIL-FILE, SALIDA)              *
000500******************************************************************
000600* FECHA       : 03/02/1994                                        *
000700* PROGRAMADOR : ERICK RAMIREZ (PEDR)                               *
000800* APLICACION  : PROYECCION PATRIMONIAL (SOLOMON)                   *
000900* PROGRAMA(S) : SL01SIM                                            *
001000* DESCRIPCION : UNA LINEA POR CADA PARTIDA QUE COMPONE EL RESUMEN  *
001100*               DE FLUJO DEL MES.  ORDEN DENTRO DEL MES: PRIMERO   *
001200*               LAS DE CRECIMIENTO (G), LUEGO INGRESO (I), LUEGO   *
001300*               EGRESO (E) - VER SL01SIM, PARRAFO ESCRIBE-SALIDAS. *
001400******************************************************************
001500*  BITACORA DE CAMBIOS
001600*  -------------------
001700* 14/03/1994 PEDR SOL-0000 VERSION ORIGINAL (PRE-SOLOMON) DEL COPY.
001800*  03/02/2024 PEDR SOL-0001 VERSION INICIAL DEL COPY.
001900******************************************************************
002000    01  FLD-REG.
002100        05  FLD-ANIO                    PIC 9(04).
002200        05  FLD-MES                     PIC 9(02).
002300*        --> 'G' CRECIMIENTO, 'I' INGRESO, 'E' EGRESO
002400        05  FLD-TIPO                    PIC X(01).
002500            88  FLD-ES-INGRESO                  VALUE 'I'.
002600            88  FLD-ES-EGRESO                   VALUE 'E'.
002700            88  FLD-ES-CRECIMIENTO              VALUE 'G'.
002800*        --> NOMBRE DE LA TRANSACCION (I/E) O DE LA CUENTA (G)
002900        05  FLD-NOMBRE                  PIC X(30).
003000*        --> CUENTA AFECTADA; EN BLANCO PARA LAS DE CRECIMIENTO
003100        05  FLD-NOMBRE-CTA               PIC X(30).
003200        05  FLD-MONTO                   PIC S9(11)V9(2).
003300*        --> RELLENO PARA COMPLETAR ANCHO FIJO DE 90 POSICIONES
003400        05  FILLER                      PIC X(10).
