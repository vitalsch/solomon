000100******************************************************************
000200*                 C O P Y   S L A M T M                          *
000300*     LAYOUT DEL MAESTRO DE ACTIVOS (LEGADO) - SOLOMON             *
000400*     UNO POR ACTIVO (ASSET-FILE, ENTRADA DE SL03LDG)              *
000500******************************************************************
000600* FECHA       : 28/04/1994                                        *
000700* PROGRAMADOR : ERICK RAMIREZ (PEDR)                               *
000800* APLICACION  : PROYECCION PATRIMONIAL (SOLOMON) - MODULO LEGADO   *
000900* PROGRAMA(S) : SL03LDG                                            *
001000* DESCRIPCION : ACTIVO CON SU POSTURA INICIAL Y, OPCIONALMENTE,    *
001100*               UN FLUJO DE INGRESO PERIODICO (MONTO FIJO CON      *
001200*               INDEXACION O RENDIMIENTO SOBRE EL VALOR).          *
001300*               ESTE MODULO ES ANTERIOR A SL01SIM/SL02CAS Y SE     *
001400*               MANTIENE PORQUE ALGUNOS ANALISTAS SIGUEN USANDO    *
001500*               SU BITACORA PLANA COMO INSUMO DE OTRAS HOJAS.      *
001600******************************************************************
001700*  BITACORA DE CAMBIOS
001800*  -------------------
001900* 14/03/1994 PEDR SOL-0000 VERSION ORIGINAL (PRE-SOLOMON) DEL COPY.
002000*  28/04/2024 PEDR SOL-0016 VERSION INICIAL DEL COPY.
002100*  19/07/2024 EEDR SOL-0022 SE ACLARA QUE ACM-ANIO/MES-ING-FIN EN
002200*                            CERO SIGNIFICA "HASTA EL FIN DE LA
002300*                            VENTANA DEFINIDA POR EL USUARIO" Y NO
002400*                            "SIN INGRESO" - ESO LO CONTROLA
002500*                            ACM-ING-FRECUENCIA EN BLANCO.
002600******************************************************************
002700    01  ACM-REG.
002800        05  ACM-NOMBRE                  PIC X(30).
002900*        --> CATEGORIA DEL ACTIVO, SOLO INFORMATIVA
003000        05  ACM-TIPO                    PIC X(20).
003100*        --> VALOR ACTUAL DEL ACTIVO (NO SE REVALUA MES A MES)
003200        05  ACM-VALOR                   PIC S9(11)V9(02).
003300*        --> FECHA DE COMPRA = FECHA DE LA POSTURA INICIAL
003400        05  ACM-ANIO-COMPRA             PIC 9(04).
003500        05  ACM-MES-COMPRA              PIC 9(02).
003600*        --> CUENTA ORIGEN DE LA POSTURA INICIAL (PUEDE VENIR EN
003700*            BLANCO CUANDO EL ACTIVO NO SALE DE OTRA CUENTA)
003800        05  ACM-CTA-ORIGEN              PIC X(30).
003900*        --> CUENTA DESTINO DE LA POSTURA INICIAL
004000        05  ACM-CTA-DESTINO             PIC X(30).
004100*        --> PRIMERA FECHA DE INGRESO.  CERO = SIN FLUJO DE
004200*            INGRESO (SOLO SE ESCRIBE LA POSTURA INICIAL)
004300        05  ACM-ANIO-ING-INI            PIC 9(04).
004400        05  ACM-MES-ING-INI             PIC 9(02).
004500*        --> ULTIMA FECHA DE INGRESO.  CERO = HASTA EL FIN DE LA
004600*            VENTANA DEFINIDA POR EL USUARIO
004700        05  ACM-ANIO-ING-FIN            PIC 9(04).
004800        05  ACM-MES-ING-FIN             PIC 9(02).
004900*        --> MONTO FIJO POR OCURRENCIA.  CERO = USAR RENDIMIENTO
005000        05  ACM-ING-MONTO-FIJO          PIC S9(09)V9(02).
005100*        --> INDEXACION ANUAL DEL MONTO FIJO
005200        05  ACM-ING-TASA-INDEX          PIC S9V9(5).
005300*        --> RENDIMIENTO ANUAL SOBRE ACM-VALOR (SE USA SOLO SI
005400*            ACM-ING-MONTO-FIJO VIENE EN CERO)
005500        05  ACM-ING-RENDIMIENTO         PIC S9V9(5).
005600*        --> FRECUENCIA DEL INGRESO.  BLANCO = SIN INGRESO.
005700        05  ACM-ING-FRECUENCIA          PIC X(01).
005800            88  ACM-ING-MENSUAL                 VALUE 'M'.
005900            88  ACM-ING-TRIMESTRAL              VALUE 'Q'.
006000            88  ACM-ING-SEMESTRAL               VALUE 'H'.
006100            88  ACM-ING-ANUAL                   VALUE 'Y'.
006200            88  ACM-ING-NINGUNO                 VALUE SPACE.
006300*        --> CUENTA QUE RECIBE EL INGRESO
006400        05  ACM-CTA-ING-DESTINO         PIC X(30).
006500*        --> RELLENO PARA COMPLETAR ANCHO FIJO DE 210 POSICIONES
006600        05  FILLER                      PIC X(15).
