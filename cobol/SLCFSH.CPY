000100******************************************************************
000200*                 C O P Y   S L C F S H                          *
000300*     LAYOUT DEL RESUMEN DE FLUJO DE CAJA - SOLOMON                *
000400*     UNO POR MES SIMULADO (CASHFLOW-FILE, SALIDA)                 *
000500******************************************************************
000600* FECHA       : 03/02/1994                                        *
000700* PROGRAMADOR : ERICK RAMIREZ (PEDR)                               *
000800* APLICACION  : PROYECCION PATRIMONIAL (SOLOMON)                   *
000900* PROGRAMA(S) : SL01SIM                                            *
001000* DESCRIPCION : INGRESO, EGRESO, CRECIMIENTO Y NETO DEL MES.       *
001100*               FLU-EGRESO SE ACUMULA EN NEGATIVO.  FLU-NETO ES    *
001200*               LA SUMA ALGEBRAICA DE LOS TRES ANTERIORES.         *
001300******************************************************************
001400*  BITACORA DE CAMBIOS
001500*  -------------------
001600* 14/03/1994 PEDR SOL-0000 VERSION ORIGINAL (PRE-SOLOMON) DEL COPY.
001700*  03/02/2024 PEDR SOL-0001 VERSION INICIAL DEL COPY.
001800******************************************************************
001900    01  FLU-REG.
002000        05  FLU-ANIO                    PIC 9(04).
002100        05  FLU-MES                     PIC 9(02).
002200*        --> SUMA DE MONTOS DE TRANSACCION NO INTERNOS >= 0
002300        05  FLU-INGRESO                 PIC S9(11)V9(2).
002400*        --> SUMA DE MONTOS DE TRANSACCION NO INTERNOS < 0 MAS
002500*            EL INTERES HIPOTECARIO DEL MES (SIEMPRE NEGATIVO)
002600        05  FLU-EGRESO                  PIC S9(11)V9(2).
002700*        --> SUMA DEL CRECIMIENTO MENSUAL DE TODAS LAS CUENTAS
002800        05  FLU-CRECIMIENTO             PIC S9(11)V9(2).
002900*        --> FLU-INGRESO + FLU-EGRESO + FLU-CRECIMIENTO
003000        05  FLU-NETO                    PIC S9(12)V9(2).
003100*        --> RELLENO PARA COMPLETAR ANCHO FIJO DE 70 POSICIONES
003200        05  FILLER                      PIC X(11).
