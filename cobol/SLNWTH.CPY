000100******************************************************************
000200*                 C O P Y   S L N W T H                          *
000300*     LAYOUT DEL HISTORICO DE PATRIMONIO NETO - SOLOMON            *
000400*     UNO POR MES SIMULADO (NETWORTH-FILE, SALIDA)                 *
000500******************************************************************
000600* FECHA       : 03/02/1994                                        *
000700* PROGRAMADOR : ERICK RAMIREZ (PEDR)                               *
000800* APLICACION  : PROYECCION PATRIMONIAL (SOLOMON)                   *
000900* PROGRAMA(S) : SL01SIM                                            *
001000* DESCRIPCION : SUMA DE LOS SALDOS DE CIERRE DE TODAS LAS CUENTAS  *
001100*               DEL ESCENARIO AL FINAL DE UN MES.  LOS PASIVOS     *
001200*               ENTRAN CON SALDO NEGATIVO, SIN INVERTIR EL SIGNO.  *
001300******************************************************************
001400*  BITACORA DE CAMBIOS
001500*  -------------------
001600* 14/03/1994 PEDR SOL-0000 VERSION ORIGINAL (PRE-SOLOMON) DEL COPY.
001700*  03/02/2024 PEDR SOL-0001 VERSION INICIAL DEL COPY.
001800******************************************************************
001900    01  PNT-REG.
002000        05  PNT-ANIO                    PIC 9(04).
002100        05  PNT-MES                     PIC 9(02).
002200        05  PNT-MONTO                   PIC S9(12)V9(2).
002300*        --> RELLENO PARA COMPLETAR ANCHO FIJO DE 30 POSICIONES
002400        05  FILLER                      PIC X(10).
