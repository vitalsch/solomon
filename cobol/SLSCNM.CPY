000100******************************************************************
000200*                 C O P Y   S L S C N M                          *
000300*     LAYOUT DEL REGISTRO DE ESCENARIO - SISTEMA SOLOMON         *
000400*     UN REGISTRO POR CORRIDA (SCENARIO-FILE, LINE SEQUENTIAL)   *
000500******************************************************************
000600* FECHA       : 03/02/1994                                       *
000700* PROGRAMADOR : ERICK RAMIREZ (PEDR)                              *
000800* APLICACION  : PROYECCION PATRIMONIAL (SOLOMON)                  *
000900* PROGRAMA(S) : SL01SIM                                           *
001000* DESCRIPCION : ENCABEZADO DE CORRIDA - VENTANA DE SIMULACION     *
001100*               (ANIO/MES INICIAL Y ANIO/MES FINAL, INCLUSIVE)    *
001200******************************************************************
001300*  BITACORA DE CAMBIOS
001400*  -------------------
001500* 14/03/1994 PEDR SOL-0000 VERSION ORIGINAL (PRE-SOLOMON) DEL COPY.
001600*  03/02/2024 PEDR SOL-0001 VERSION INICIAL DEL COPY.
001700*  17/05/2024 EEDR SOL-0014 SE AMPLIA SCN-NOMBRE DE X(20) A X(30)
001800*                            PARA IGUALAR EL LARGO USADO EN CTA-
001900*                            NOMBRE Y TXN-NOMBRE.
002000******************************************************************
002100    01  SCN-REG.
002200*        --> LLAVE DE CORRIDA, ASIGNADA POR EL PLANIFICADOR
002300        05  SCN-ID                      PIC X(24).
002400*        --> NOMBRE DEL ESCENARIO PARA DESPLIEGUE EN REPORTES
002500        05  SCN-NOMBRE                  PIC X(30).
002600*        --> PRIMER ANIO/MES SIMULADO (INCLUSIVE)
002700        05  SCN-ANIO-INI                PIC 9(04).
002800        05  SCN-MES-INI                 PIC 9(02).
002900*        --> ULTIMO ANIO/MES SIMULADO (INCLUSIVE)
003000        05  SCN-ANIO-FIN                PIC 9(04).
003100        05  SCN-MES-FIN                 PIC 9(02).
003200*        --> RELLENO PARA COMPLETAR ANCHO FIJO DE 80 POSICIONES
003300        05  FILLER                      PIC X(14).
