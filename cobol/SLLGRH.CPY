000100******************************************************************
000200*                 C O P Y   S L L G R H                          *
000300*     LAYOUT DE LA BITACORA DE ASIENTOS (LEGADO) - SOLOMON         *
000400*     VARIOS POR ACTIVO (LEDGER-FILE, SALIDA DE SL03LDG)           *
000500******************************************************************
000600* FECHA       : 28/04/1994                                        *
000700* PROGRAMADOR : ERICK RAMIREZ (PEDR)                               *
000800* APLICACION  : PROYECCION PATRIMONIAL (SOLOMON) - MODULO LEGADO   *
000900* PROGRAMA(S) : SL03LDG                                            *
001000* DESCRIPCION : UN ASIENTO CONTABLE PLANO (ORIGEN, DESTINO, MONTO) *
001100*               POR CADA POSTURA INICIAL Y CADA INGRESO PERIODICO. *
001200******************************************************************
001300*  BITACORA DE CAMBIOS
001400*  -------------------
001500* 14/03/1994 PEDR SOL-0000 VERSION ORIGINAL (PRE-SOLOMON) DEL COPY.
001600*  28/04/2024 PEDR SOL-0016 VERSION INICIAL DEL COPY.
001700******************************************************************
001800    01  LIB-REG.
001900        05  LIB-ANIO                    PIC 9(04).
002000        05  LIB-MES                     PIC 9(02).
002100*        --> CUENTA ORIGEN; PUEDE VENIR EN BLANCO
002200        05  LIB-CTA-ORIGEN              PIC X(30).
002300        05  LIB-CTA-DESTINO             PIC X(30).
002400        05  LIB-MONTO                   PIC S9(11)V9(02).
002500*        --> "INITIAL <activo>" O "INCOME <activo>"
002600        05  LIB-DESCRIPCION             PIC X(50).
002700*        --> RELLENO PARA COMPLETAR ANCHO FIJO DE 140 POSICIONES
002800        05  FILLER                      PIC X(11).
